000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Smart Transfer     *
000400*>      Rule File                            *
000500*>     Sorted User-Id + Priority desc         *
000600*>*******************************************
000700*>  File size 101 bytes.
000800*>
000900*> 03/10/25 vbc - Created.
001000*> 14/01/26 fjh - Re-purposed from GL Accounts record for the Smart
001100*>                Transfer Rule feed read by ft050's ORCHESTRATE leg.
001200*>
001300 01  FT-Smart-Rule-Record.
001400     03  Rule-User-Id        pic 9(6).
001500     03  Rule-Id              pic 9(4).
001600     03  Rule-Priority        pic 9(2).      *> higher number executes first
001700     03  Rule-Name            pic x(30).
001800     03  Rule-Type            pic x(15).     *> Goal, Tax Saving or Debt Payment
001900     03  Rule-Target-Amt      pic 9(7)v99   comp-3.    *> cap per execution
002000     03  Rule-Destination     pic x(30).     *> target account / goal label
002100     03  Rule-Active-Flag     pic x.         *> Y or N
002200     03  filler               pic x(8).
002300*>
