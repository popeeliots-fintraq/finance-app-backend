000100*>*******************************************
000200*>                                          *
000300*>  Working Storage For Fin-Traq Leakage    *
000400*>      Tunable Parameters                   *
000500*>     Plain WS block, not file-backed,      *
000600*>        not RRN-keyed                       *
000700*>                                          *
000800*>  If this ever gets split across agencies *
000900*>   it will need a proper key, for now one *
001000*>      block serves the whole run.          *
001100*>                                          *
001200*>*******************************************
001300*>
001400*>  File size approx 465 bytes, no padding - there is no RRN
001500*>    slot size to pad to, this is a working-storage area only.
001600*>
001700*> 21/09/25 vbc - Created, most fields still zero pending the
001800*>                weight tables.
001900*> 02/10/25 vbc - Weight and tolerance fields filled in, values
002000*>                agreed with Finance during sign-off testing.
002100*> 14/01/26 fjh - Gutted the PR1/PR2 payroll company blocks and filled
002200*>                the space with the Fin-Traq weight / tolerance /
002300*>                fiscal-year constants so every bb0nn calc paragraph
002400*>                in ft010/ft040 can pull its literals from one place
002500*>                instead of each carrying its own copy.
002600*> 22/01/26 fjh - Added Ftp-Fixed-Cat table for ft020's FIXED-COMMIT
002700*>                lookback (the five fixed-commitment categories).
002800*>
002900 01  FT-Param-Record.
003000     03  Ftp-Block.                             *> Size = 670
003100*>
003200*> EFS-CALC weights (primary Equivalised Family Size)
003300*>
003400         05  Ftp-Efs-Base              pic 9v99  comp-3  value 1.00.
003500         05  Ftp-Efs-Extra-Adult       pic 9v99  comp-3  value 0.75.
003600         05  Ftp-Efs-Dep-Over-18       pic 9v99  comp-3  value 0.50.
003700         05  Ftp-Efs-Dep-6-To-17       pic 9v99  comp-3  value 0.33.
003800         05  Ftp-Efs-Dep-Under-6       pic 9v99  comp-3  value 0.25.
003900*>
004000*> EFS financial-profile variant weights (used by PROFILE-DMB)
004100*>
004200         05  Ftp-Efp-Base              pic 9v99  comp-3  value 1.00.
004300         05  Ftp-Efp-Extra-Adult       pic 9v99  comp-3  value 0.50.
004400         05  Ftp-Efp-Dep-Under-6       pic 9v99  comp-3  value 0.20.
004500         05  Ftp-Efp-Dep-6-To-17       pic 9v99  comp-3  value 0.30.
004600         05  Ftp-Efp-Dep-Over-18       pic 9v99  comp-3  value 0.50.
004700*>
004800*> EFS-Marital weights
004900*>
005000         05  Ftp-Efm-Base              pic 9v99  comp-3  value 1.00.
005100         05  Ftp-Efm-Married-Add       pic 9v99  comp-3  value 0.50.
005200         05  Ftp-Efm-Dependent-Add     pic 9v99  comp-3  value 0.30.
005300*>
005400*> SDS-Refine weights, by dependent-structure type
005500*>
005600         05  Ftp-Sdr-Adult             pic 9v99  comp-3  value 0.50.
005700         05  Ftp-Sdr-Child             pic 9v99  comp-3  value 0.30.
005800         05  Ftp-Sdr-Infant            pic 9v99  comp-3  value 0.20.
005900         05  Ftp-Sdr-Elderly           pic 9v99  comp-3  value 0.40.
006000         05  Ftp-Sdr-Groceries-Rate    pic 9(5)v99 comp-3 value 4000.00.
006100         05  Ftp-Sdr-Utility-Rate      pic 9(5)v99 comp-3 value 1500.00.
006200         05  Ftp-Sdr-Housing-Flat      pic 9(5)v99 comp-3 value 15000.00.
006300         05  Ftp-Sdr-Transport-Flat    pic 9(5)v99 comp-3 value 2500.00.
006400*>
006500*> BASELINE-SCALING constants
006600*>
006700         05  Ftp-Bls-Dmb-Pcent         pic 9v99  comp-3  value 0.20.
006800         05  Ftp-Bls-Leak-Margin       pic 9v99  comp-3  value 0.15.
006900*>
007000*> BENCHMARK constants
007100*>
007200         05  Ftp-Bmk-Efs-Tolerance     pic 9v99  comp-3  value 0.10.
007300         05  Ftp-Bmk-Fixed-Tolerance   pic 9v99  comp-3  value 0.05.
007400         05  Ftp-Bmk-Min-Cohort        pic 99    comp    value 5.
007500         05  Ftp-Bmk-Best-Pcent        pic 9v99  comp-3  value 0.20.
007600         05  Ftp-Bmk-Fallback-Bef      pic 9v99  comp-3  value 0.85.
007700         05  Ftp-Bmk-Subst-Pcent       pic 9v99  comp-3  value 0.40.
007800*>
007900*> PROFILE-DMB constants
008000*>
008100         05  Ftp-Pdm-Pool-Pcent        pic 9v99  comp-3  value 0.50.
008200*>
008300*> FIXED-COMMIT constants
008400*>
008500         05  Ftp-Fcm-Lookback-Days     pic 999   comp    value 120.
008600         05  Ftp-Fcm-Lookback-Months   pic 9     comp    value 4.
008700*>
008800*> TAX HEADROOM constants
008900*>
009000         05  Ftp-Tax-Annual-Cap        pic 9(6)v99 comp-3 value 150000.00.
009100         05  Ftp-Tax-Fiscal-Start-Mo   pic 99    comp    value 4.
009200*>
009300*> Global minimal baseline guardrail (GMB floor)
009400*>
009500         05  Ftp-Gmb-Floor             pic 9(5)v99 comp-3 value 15000.00.
009600*>
009700*> ORCHESTRATE constants
009800*>
009900         05  Ftp-Orc-Standby-Floor     pic 9(4)v99 comp-3 value 500.00.
010000*>
010100*> INSIGHT constants
010200*>
010300         05  Ftp-Ins-Ignore-Floor      pic 9(4)v99 comp-3 value 100.00.
010400         05  Ftp-Ins-Dmb-Breach-Pcent  pic 9v99  comp-3  value 0.30.
010500         05  Ftp-Ins-Top-Action-Floor  pic 9(5)v99 comp-3 value 1000.00.
010600*>
010700*> BASELINE-SCALING per-category weight table - Food, Transport,
010800*> Health, in that fixed order (weights sum to 1.50).  Loaded as
010900*> discrete VALUE clauses then re-viewed as a table, the house way
011000*> of initialising an OCCURS block without a load paragraph.
011100*>
011200     03  Ftp-Cat-Literals.
011300         05  filler  pic x(12)  value "Food".
011400         05  filler  pic 9v99 comp-3 value 0.55.
011500         05  filler  pic x(12)  value "Transport".
011600         05  filler  pic 9v99 comp-3 value 0.30.
011700         05  filler  pic x(12)  value "Health".
011800         05  filler  pic 9v99 comp-3 value 0.65.
011900     03  Ftp-Cat-Table redefines Ftp-Cat-Literals occurs 3.
012000         05  Ftp-Cat-Name          pic x(12).
012100         05  Ftp-Cat-Weight        pic 9v99   comp-3.
012200*>
012300*> SDS-DMB per-category weight table - Groceries, Healthcare,
012400*> Utilities, any other category gets a zero weight (bb030 default).
012500*>
012600     03  Ftp-Sds-Literals.
012700         05  filler  pic x(12)  value "Groceries".
012800         05  filler  pic 9(5)v99 comp-3 value 2500.00.
012900         05  filler  pic x(12)  value "Healthcare".
013000         05  filler  pic 9(5)v99 comp-3 value 800.00.
013100         05  filler  pic x(12)  value "Utilities".
013200         05  filler  pic 9(5)v99 comp-3 value 1500.00.
013300     03  Ftp-Sds-Table redefines Ftp-Sds-Literals occurs 3.
013400         05  Ftp-Sds-Name          pic x(12).
013500         05  Ftp-Sds-Rate          pic 9(5)v99 comp-3.
013600*>
013700*> FIXED-COMMIT five fixed-commitment categories (FIXED-COMMIT, BATCH
013800*> FLOW). Matched on full text so width is the widest of the five.
013900*>
014000     03  Ftp-Fixed-Cat-Literals.
014100         05  filler  pic x(40)  value "Rent/Mortgage EMI".
014200         05  filler  pic x(40)  value "Loan Repayment".
014300         05  filler  pic x(40)  value "Insurance Premium".
014400         05  filler  pic x(40)  value "Subscriptions & Dues (Annualized)".
014500         05  filler  pic x(40)  value "Utilities (Fixed Component)".
014600     03  Ftp-Fixed-Cat-Table redefines Ftp-Fixed-Cat-Literals occurs 5.
014700         05  Ftp-Fixed-Cat         pic x(40).
014800*>
014900     03  filler                    pic x(80).
015000*>
