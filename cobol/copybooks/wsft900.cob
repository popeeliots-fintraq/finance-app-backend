000100*>*******************************************
000200*>                                          *
000300*>  Linkage Block For ft900 (Fiscal Year    *
000400*>      Start / Months-Passed Routine)       *
000500*>                                           *
000600*>*******************************************
000700*>
000800*> 22/01/26 fjh - Created, modelled on the maps09-ws single small
000900*>                linkage block shared by caller and callee.
001000*>
001100 01  Ft900-Ws.
001200     03  Ft900-Run-Date        pic 9(8).        *> ccyymmdd in
001300     03  Ft900-Fiscal-Start    pic 9(8).        *> ccyymmdd out
001400     03  Ft900-Months-Passed   pic 99   comp.   *> out
001500     03  filler                pic x(5).
001600*>
