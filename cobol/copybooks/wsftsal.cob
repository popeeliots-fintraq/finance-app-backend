000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Salary            *
000400*>    Allocation Profile File                *
000500*>     Uses User-Id + Reporting-Period       *
000600*>       as the matching key                 *
000700*>*******************************************
000800*>  File size approx 75 bytes (profile record) / approx 106 bytes
000900*>    (control trailer) - two record formats sharing the one FD.
001000*>
001100*> 06/10/25 vbc - Created.
001200*> 14/01/26 fjh - Re-purposed from payroll Pay-Record for the monthly
001300*>                Salary Allocation Profile - fields the leakage run needs.
001400*> 28/01/26 fjh - Added Tax-Headroom-Remaining, carried by ft040.
001500*> 03/02/26 fjh - Trailer record repurposed as run control totals,
001600*>                written once by ft040 at EOJ.
001700*>
001800 01  FT-Salary-Profile-Record.
001900     03  Sal-User-Id                pic 9(6).
002000     03  Sal-Reporting-Period        pic 9(8).     *> ccyymmdd, first of month
002100     03  Sal-Net-Monthly-Income      pic 9(8)v99   comp-3.
002200     03  Sal-Fixed-Commitment-Total  pic 9(8)v99   comp-3.
002300     03  Sal-Target-Savings-Rate     pic 9(3)v99   comp-3.     *> percent 0-100
002400     03  Sal-Projected-Disc-Float    pic s9(8)v99  comp-3.     *> computed - may go negative
002500     03  Sal-Variable-Spend-Total    pic 9(8)v99   comp-3.
002600     03  Sal-Projected-Reclaim-Sal   pic 9(8)v99   comp-3.
002700     03  Sal-Tax-Headroom-Remaining  pic 9(8)v99   comp-3.
002800     03  filler                      pic x(22).
002900*>
003000 01  FT-Salary-Ctl-Record.
003100     03  Ctl-Rec-No                  pic 9(7)      value zero.
003200     03  Ctl-Run-Reporting-Period    pic 9(8)      comp.
003300     03  Ctl-Profiles-Written        pic 9(6)      comp.
003400     03  Ctl-Total-Leakage           pic 9(8)v99   comp-3.
003500     03  Ctl-Total-Reclaimable       pic 9(8)v99   comp-3.
003600     03  filler                      pic x(79).
003700*>
