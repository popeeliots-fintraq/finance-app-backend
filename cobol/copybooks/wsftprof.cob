000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For the Financial     *
000400*>      Profile Work File (FT-Profile)       *
000500*>     Uses User-Id + Reporting-Period       *
000600*>       as the matching key                 *
000700*>*******************************************
000800*>  File size 144 bytes.
000900*>
001000*> 26/09/25 vbc - Created, EFS group blank pending the four household
001100*>                size variants each calc leg needs.
001200*> 09/10/25 vbc - Scaling group added - Total-Dmb/Leak-Threshold/
001300*>                Recover-Fund, widths taken from the salary record.
001400*> 16/01/26 fjh - Re-purposed from the payroll Company History QTD/YTD
001500*>                block to carry the persisted financial profile built
001600*>                by ft010 (EFS/BEF/DMB pipeline) for ft040 to re-read.
001700*> 04/02/26 fjh - Added Prof-Cat-Threshold / Prof-Sds-Dmb occurs groups
001800*>                so ft040 does not have to re-derive either table.
001850*> 23/02/26 fjh - Added Prof-Refined-Group - SDS-Refine was computing
001860*>                the refined EFS factor and throwing the four rescaled
001870*>                category amounts away; now persisted alongside it.
001900*>
002000 01  FT-Profile-Record.
002100     03  Prof-User-Id              pic 9(6).
002200     03  Prof-Reporting-Period     pic 9(8).           *> ccyymmdd
002300*>
002400*> The four EFS variants - one per calc leg, each program only
002500*> ever looks at the one(s) it needs.
002600*>
002700     03  Prof-Efs-Group                       comp-3.
002800         05  Prof-Efs-Primary      pic 9(3)v99.        *> EFS-CALC
002900         05  Prof-Efs-Profile      pic 9(3)v99.        *> EFS financial-profile variant
003000         05  Prof-Efs-Marital      pic 9(3)v99.        *> EFS-Marital
003100         05  Prof-Efs-Refined      pic 9(3)v99.        *> SDS-Refine
003200*>
003300     03  Prof-Bef                  pic 9(3)v99  comp-3.     *> Benchmark Efficiency Factor
003400     03  Prof-Essential-Target     pic 9(8)v99  comp-3.     *> PROFILE-DMB essential target
003500     03  Prof-Baseline-Adj-Factor  pic 9(1)v9999 comp-3.    *> threshold / net income, 4 dp
003600*>
003700     03  Prof-Scaling-Group                   comp-3.
003800         05  Prof-Total-Dmb        pic 9(8)v99.        *> BASELINE-SCALING total minimal need
003900         05  Prof-Leak-Threshold   pic 9(8)v99.        *> Total Dmb x 0.85
004000         05  Prof-Recover-Fund     pic 9(8)v99.        *> Total Dmb - Leak-Threshold
004100*>
004200*> Per-category thresholds, index matches Ftp-Cat-Name in wsftparm.
004300*>
004400     03  Prof-Cat-Threshold        pic 9(8)v99  comp-3  occurs 3.  *> Food, Transport, Health
004500     03  Prof-Sds-Dmb              pic 9(8)v99  comp-3  occurs 3.  *> Groceries, Healthcare, Utilities
004510*>
004520*> SDS-Refine's four rescaled category amounts - groceries and
004530*> utility scale with the refined factor, housing and transport
004540*> are the flat figures the rule defines.
004550*>
004560     03  Prof-Refined-Group                    comp-3.
004570         05  Prof-Refined-Groceries  pic 9(8)v99.
004580         05  Prof-Refined-Utility    pic 9(8)v99.
004590         05  Prof-Refined-Housing    pic 9(8)v99.
004595         05  Prof-Refined-Transport  pic 9(8)v99.
004600     03  filler                    pic x(28).
004700*>
