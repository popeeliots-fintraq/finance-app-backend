000100*>*******************************************
000200*>                                          *
000300*>  Working Storage For ORCHESTRATE Plan     *
000400*>      Lines And INSIGHT Cards              *
000500*>                                           *
000600*>  Pln-Line-Count/Pln-Card-Count are the    *
000700*>  number of entries actually loaded, the   *
000800*>  occurs 20 ceiling is a test-data guess.  *
000900*>                                           *
001000*>*******************************************
001100*>  File size approx 4324 bytes (two occurs 20 tables).
001200*>
001300*> 02/10/25 vbc - Created, both tables empty pending the
001400*>                allocation-plan and insight-card shapes.
001500*> 20/01/26 fjh - Re-purposed from the SWT agency withholding table
001600*>                for ft050's suggestion-plan lines (ORCHESTRATE) and
001700*>                insight cards (INSIGHT) - one block of each, sized
001800*>                to the busiest user we have seen in test data.
001900*>
002000 01  FT-Plan-Work-Block.
002100     03  Pln-Line-Count            pic 9(2)      comp.
002200     03  Pln-Line                                occurs 20.
002300         05  Pln-Rule-Id           pic 9(4).
002400         05  Pln-Rule-Name         pic x(30).
002500         05  Pln-Rule-Type         pic x(15).
002600         05  Pln-Destination       pic x(30).
002700         05  Pln-Amount            pic 9(7)v99  comp-3.
002800*>
002900     03  Pln-Card-Count            pic 9(2)      comp.
003000     03  Pln-Card                                occurs 20.
003100         05  Pln-Card-Sort         pic 9         comp.  *> 0 TOP_ACTION .. 4 LOW
003200         05  Pln-Card-Priority     pic x(10).
003300         05  Pln-Card-Title        pic x(20).
003400         05  Pln-Card-Text         pic x(100).
003500*>
