000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For User Profile      *
000400*>           File                           *
000500*>     Uses User-Id as key                  *
000600*>*******************************************
000700*>  File size 86 bytes.
000800*>
000900*> 14/01/26 vbc - Created.
001000*> 22/01/26 vbc - Income-Slab, Marital-Status widened to x(10) to match
001100*>                cohort feed from upstream extract - was x(08).
001200*> 09/02/26 fjh - Dependents-Count split out from household counts for
001300*>                use by the EFS-Marital leg of bb020.
001400*>
001500 01  FT-User-Profile-Record.
001600     03  User-Id               pic 9(6).
001700     03  Monthly-Salary        pic 9(8)v99   comp-3.
001800     03  Num-Adults            pic 9(2).     *> adults in household, >= 1
001900     03  Num-Dep-Under-6       pic 9(2).     *> dependents under age 6
002000     03  Num-Dep-6-To-17       pic 9(2).     *> dependents age 6 to 17
002100     03  Num-Dep-Over-18       pic 9(2).     *> dependents age 18 or over
002200     03  City-Tier             pic xx.       *> T1, T2 or T3 cost of living tier
002300     03  Income-Slab           pic x(10).    *> income cohort label
002400     03  Marital-Status        pic x(10).    *> Single, Married or Cohabiting
002500     03  Dependents-Count      pic 9(2).     *> simple dependent count - EFS-Marital input
002600     03  filler                pic x(42).
002700*>
