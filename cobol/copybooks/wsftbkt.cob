000100*>*******************************************
000200*>                                          *
000300*>  Record-Definition For Leakage Bucket     *
000400*>      Work File (FT-Bucket)                *
000500*>                                           *
000600*>  Written by ft040, one row per non-zero   *
000700*>  spend category, re-read by ft050 to      *
000800*>  drive the INSIGHT cards.                 *
000900*>                                           *
001000*>     Sequential file                       *
001100*>*******************************************
001200*>  File size 93 bytes.
001300*>
001400*> 11/10/25 vbc - Created.
001500*> 21/01/26 fjh - Re-purposed from the LWT withholding-table record for
001600*>                the Leakage Bucket output row (LEAKAGE step 5/6/9).
001700*>
001800 01  FT-Bucket-Record.
001900     03  Bkt-User-Id           pic 9(6).
002000     03  Bkt-Category          pic x(40).
002100     03  Bkt-Sds-Class         pic x(20).     *> Variable_Essential / Discretionary / Tax_Commitment / Undefined_Category
002200     03  Bkt-Baseline          pic 9(8)v99   comp-3.
002300     03  Bkt-Spend             pic 9(8)v99   comp-3.
002400     03  Bkt-Leak-Amount       pic 9(8)v99   comp-3.
002500     03  Bkt-Leak-Pct          pic 9(3)v99   comp-3.
002600     03  filler                pic x(6).
002700*>
