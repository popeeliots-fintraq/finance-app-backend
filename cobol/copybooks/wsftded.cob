000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Category/Class    *
000400*>      Lookup Table (LEAKAGE, INSIGHT)      *
000500*>     In-storage table, loaded once at      *
000600*>        start of run, not RRN-keyed         *
000700*>*******************************************
000800*>  File size 442 bytes.
000900*> 18/09/25 vbc - Created, blank literals pending the finalised
001000*>                category list.
001100*> 24/09/25 vbc - Var-Ess and Disc literal blocks filled in.
001200*> 19/01/26 fjh - Gutted the blank blocks vbc left and loaded this
001300*>                record with the LEAKAGE SDS-class lookup (category
001400*>                -> Variable_Essential / Discretionary /
001500*>                Tax_Commitment / Undefined_Category) and the two
001600*>                INSIGHT category lists used by bb0nn in ft040/ft050.
001700*>
001800 01  FT-Ded-Class-Record.
001900*>
002000*> Scaled/benchmarked variable-essential categories - leak rows come
002100*> from BASELINE-SCALING's Food/Transport/Health threshold table but
002200*> the class word printed on the bucket row is the category's own
002300*> name, so we carry the three named categories here too.
002400*>
002500     03  Dcl-Var-Ess-Literals.
002600         05  filler  pic x(40)  value "Groceries".
002700         05  filler  pic x(40)  value "Transportation".
002800         05  filler  pic x(40)  value "Health".
002900     03  Dcl-Var-Ess-Table redefines Dcl-Var-Ess-Literals
003000                           occurs 3.
003100         05  Dcl-Var-Ess-Name      pic x(40).
003200*>
003300*> Pure-discretionary categories - whole spend leaks, SDS class
003400*> Discretionary, bucket baseline forced to 0.00 (LEAKAGE step 6).
003500*>
003600     03  Dcl-Disc-Literals.
003700         05  filler  pic x(40)  value "Pure_Discretionary_DiningOut".
003800         05  filler  pic x(40)  value "Pure_Discretionary_Gadget".
003900     03  Dcl-Disc-Table redefines Dcl-Disc-Literals
004000                        occurs 2.
004100         05  Dcl-Disc-Name         pic x(40).
004200*>
004300*> Of the pure-discretionary names above, these two also qualify
004400*> for an INSIGHT HIGH "Leak Alert" card (BUSINESS RULES/INSIGHT);
004500*> note Subscription is not one of the two LEAKAGE discretionary
004600*> names, it is an INSIGHT-only trigger.
004700*>
004800     03  Dcl-Ins-High-Literals.
004900         05  filler  pic x(40)  value "Pure_Discretionary_DiningOut".
005000         05  filler  pic x(40)  value "Pure_Discretionary_Subscription".
005100     03  Dcl-Ins-High-Table redefines Dcl-Ins-High-Literals
005200                            occurs 2.
005300         05  Dcl-Ins-High-Name     pic x(40).
005400*>
005500*> The synthetic tax-headroom bucket row carries this literal name
005600*> and SDS class Tax_Commitment, and is the INSIGHT CRITICAL trigger.
005700*>
005800     03  Dcl-Tax-Row-Name          pic x(40)
005900                                   value "Tax Optimization Headroom (Annual)".
006000     03  Dcl-Tax-Row-Class         pic x(20)
006100                                   value "Tax_Commitment".
006200*>
006300*> Default class word for anything not matched above.
006400*>
006500     03  Dcl-Default-Class         pic x(20) value "Undefined_Category".
006600     03  Dcl-Var-Ess-Class         pic x(20) value "Variable_Essential".
006700     03  Dcl-Disc-Class            pic x(20) value "Discretionary".
006800*>
006900     03  filler                    pic x(42).
007000*>
