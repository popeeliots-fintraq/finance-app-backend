000100*>*******************************************
000200*>                                          *
000300*>  Record-Definition For Tax Commitment    *
000400*>      File                                *
000500*>     Sorted User-Id + Commit-Date          *
000600*>*******************************************
000700*>  File size 23 bytes.
000800*>
000900*> 08/10/25 vbc - Created.
001000*> 14/01/26 fjh - Re-purposed from the California tax-table record for
001100*>                the per-payment Tax Commitment feed used by ft040's
001200*>                tax-headroom leak calculation.
001300*>
001400 01  FT-Tax-Commit-Record.
001500     03  Taxc-User-Id        pic 9(6).
001600     03  Taxc-Commit-Date     pic 9(8).      *> ccyymmdd
001700     03  Taxc-Amount          pic 9(7)v99   comp-3.
001800     03  filler               pic x(4).
001900*>
