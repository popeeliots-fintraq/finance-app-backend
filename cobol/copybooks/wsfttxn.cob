000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Transaction       *
000400*>           File                           *
000500*>     Sorted User-Id + Txn-Date             *
000600*>*******************************************
000700*>  File size 69 bytes (29 before the 30/01 category widen).
000800*>
000900*> 01/10/25 vbc - Created.
001000*> 14/01/26 fjh - Re-purposed from payroll Hrs record for the monthly
001100*>                Transaction feed - month spend plus lookback history.
001200*> 30/01/26 fjh - Category widened to x(40) to match upstream feed.
001300*>
001400 01  FT-Transaction-Record.
001500     03  Txn-User-Id         pic 9(6).
001600     03  Txn-Date            pic 9(8).      *> ccyymmdd
001700     03  Txn-Amount          pic 9(7)v99   comp-3.    *> debit amount
001800     03  Txn-Category        pic x(40).     *> categorisation label
001900     03  filler              pic x(10).
002000*>
