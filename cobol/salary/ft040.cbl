000100*>****************************************************************
000200*>                  Leakage Register Reporting                   *
000300*>                                                                *
000400*>            Uses RW (Report writer for prints)                 *
000500*>                                                                *
000600*>****************************************************************
000700*>
000800 identification          division.
000900*>================================
001000*>
001100      program-id.       ft040.
001200*>**
001300*>    Author.           F J Hollis, 1982.
001400*>                      For Fin-Traq Data Services.
001500*>**
001600*>    Installation.     Fin-Traq Data Services, Leakage Bureau.
001700*>**
001800*>    Date-Written.     11/11/1982.
001900*>**
002000*>    Date-Compiled.
002100*>**
002200*>    Security.         Copyright (C) 1982-2026 & later, Fin-Traq
002300*>                      Data Services.  For internal bureau use.
002400*>**
002500*>    Remarks.          LEAKAGE - the main monthly run.  Loads the
002600*>                      salary profile, user profile and financial
002700*>                      profile for each user, derives the tax
002800*>                      headroom leak, the per-category variable
002900*>                      leak and the pure-discretionary leak, and
003000*>                      the GMB-guarded reclaimable salary; emits a
003100*>                      bucket row per leaking category to the
003200*>                      Leak-Report (Report Writer) and to the
003300*>                      FT-Bucket work file that ft050 re-reads.
003400*>
003500*>                      This program uses RW (Report Writer).
003600*>**
003700*>    Version.          See Prog-Name In Ws.
003800*>**
003900*>    Called Modules.
004000*>                      ft900.  Fiscal year start / months passed.
004100*>**
004200*>    Functions Used:
004300*>                      None.
004400*>    Files used :
004500*>                      User-Profile-File.  Salary-Profile-File.
004600*>                      FT-Profile-File.     Transaction-File.
004700*>                      Tax-Commit-File.      FT-Bucket-File.
004800*>                      Salary-Out-File.       Print-File.
004900*>
005000*>    Error messages used.
005100*> Program specific:
005200*>                      FT041 - FT048.
005300*>**
005400*> Changes:
005500*> 11/11/82 fjh - 1.0.0 Created - started coding from pyrgstr, the
005600*>                      check-register RW report skeleton.
005700*> 04/05/89 fjh -     1 Request 0655 - financial profile missing for
005800*>                      a user now skips that user (FT042) rather
005900*>                      than aborting the whole run.
006000*> 18/09/94 fjh -     2 Request 2210 - category names used by the
006100*>                      scaled-threshold table (wsftparm, "Food" /
006200*>                      "Transport") queried against the class
006300*>                      lookup table (wsftded, "Groceries" /
006400*>                      "Transportation") - confirmed by Audit that
006500*>                      the two tables are deliberately independent
006600*>                      and the mismatch is NOT to be "fixed" here.
006700*> 29/11/98 fjh -     3 Y2K REVIEW - fiscal year handled entirely by
006800*>                      ft900, already reviewed there.  Signed off.
006900*> 22/01/99 fjh -       Y2K sign-off filed with Bureau QA.
007000*> 09/07/05 rjd -     4 Request 5510 - bucket rows now emitted in a
007100*>                      second pass after totals are known, so the
007200*>                      per-user report footing always carries the
007300*>                      finished totals (same two-pass habit ft010
007400*>                      uses for BENCHMARK).
007500*> 14/11/11 rjd -       Migration to Open Cobol.
007600*> 25/01/26 fjh - 1.1.0 Re-purposed from pyrgstr for the Fin-Traq
007700*>                      LEAKAGE batch step and Leak-Report.
007800*>**
007900*>*************************************************************************
008000*>
008100*> Copyright Notice.
008200*> ****************
008300*>
008400*> These files and programs are part of the Fin-Traq Salary Leakage
008500*> and Allocation Batch Engine and are Copyright (c) Fin-Traq Data
008600*> Services, 1982-2026 and later.  For internal bureau use only.
008700*>
008800*>*************************************************************************
008900*>
009000 environment             division.
009100*>================================
009200*>
009300 configuration section.
009400 special-names.
009500     C01 is TOP-OF-FORM.
009600*>
009700 input-output            section.
009800 file-control.
009900     select  User-Profile-File
010000             assign       USERPROF
010100             organization line sequential
010200             status       User-Status.
010300*>
010400     select  Salary-Profile-File
010500             assign       SALARYIN
010600             organization line sequential
010700             status       Salary-Status.
010800*>
010900     select  FT-Profile-File
011000             assign       FTPROFILE
011100             organization line sequential
011200             status       Prof-Status.
011300*>
011400     select  Transaction-File
011500             assign       TRANSIN
011600             organization line sequential
011700             status       Txn-Status.
011800*>
011900     select  Tax-Commit-File
012000             assign       TAXCOMMITS
012100             organization line sequential
012200             status       Taxc-Status.
012300*>
012400     select  FT-Bucket-File
012500             assign       FTBUCKET
012600             organization line sequential
012700             status       Bkt-Status.
012800*>
012900     select  Salary-Out-File
013000             assign       SALARYOUT
013100             organization line sequential
013200             status       Out-Status.
013300*>
013400     select  Print-File
013500             assign       LEAKRPT
013600             organization line sequential
013700             status       Prt-Status.
013800*>
013900 data                    division.
014000*>================================
014100*>
014200 file section.
014300*>
014400 fd  User-Profile-File.
014500 copy "wsftuser.cob".
014600*>
014700 fd  Salary-Profile-File.
014800 copy "wsftsal.cob".
014900*>
015000 fd  FT-Profile-File.
015100 copy "wsftprof.cob".
015200*>
015300 fd  Transaction-File.
015400 copy "wsfttxn.cob".
015500*>
015600 fd  Tax-Commit-File.
015700 copy "wsfttax.cob".
015800*>
015900 fd  FT-Bucket-File.
016000 copy "wsftbkt.cob".
016100*>
016200 fd  Salary-Out-File.
016300 01  FT-Salary-Out-Record        pic x(110).
016400*>
016500 fd  Print-File
016600     reports are Leakage-Register-Report.
016700*>
016800 working-storage section.
016900*>-----------------------
017000 77  Prog-Name               pic x(15) value "FT040 (1.1.00)".
017100*>
017200 copy "wsftparm.cob".
017300 copy "wsftded.cob".
017400*>
017500 01  WS-Data.
017600     03  User-Status         pic xx.
017700     03  Salary-Status       pic xx.
017800     03  Prof-Status         pic xx.
017900     03  Txn-Status          pic xx.
018000     03  Taxc-Status         pic xx.
018100     03  Bkt-Status          pic xx.
018200     03  Out-Status          pic xx.
018300     03  Prt-Status          pic xx.
018400     03  WS-Eof-Salary       pic x      value "N".
018500     03  WS-User-Valid       pic x      value "N".
018600     03  WS-User-Eof         pic x      value "N".
018700     03  WS-Prof-Valid       pic x      value "N".
018800     03  WS-Prof-Eof         pic x      value "N".
018900     03  WS-Txn-Valid        pic x      value "N".
019000     03  WS-Txn-Eof          pic x      value "N".
019100     03  WS-Taxc-Valid       pic x      value "N".
019200     03  WS-Taxc-Eof         pic x      value "N".
019300     03  WS-User-Found       pic x.
019400     03  WS-Prof-Found       pic x.
019500     03  WS-Users-Done       pic 9(6)   comp.
019600     03  WS-Users-Skipped    pic 9(6)   comp.
019700     03  I                   pic 9(2)   comp.
019800     03  filler              pic x(3).
019900*>
020000 01  WS-User-Buffer.
020100     03  WS-U-User-Id        pic 9(6).
020200     03  filler              pic x(4).
020300*>
020400 01  WS-Prof-Buffer.
020500     03  WS-P-User-Id        pic 9(6).
020600     03  filler              pic x(4).
020700*>
020800*> Per-category spend accumulators, reset and filled in bb030 from
020900*> the current-month transaction scan, before the row table (which
021000*> the report and bucket file are built from) is assembled.
021100*>
021200 01  WS-Cat-Accum.
021300     03  WS-Scaled-Accum      pic 9(8)v99  comp-3  occurs 3.
021400     03  WS-Disc-Accum        pic 9(8)v99  comp-3  occurs 2.
021500     03  filler               pic x(6).
021600*>
021700 01  WS-Txn-Buffer.
021800     03  WS-Txn-User-Id      pic 9(6).
021900     03  WS-Txn-Date         pic 9(8).
021910     03  WS-Txn-Date-R  redefines WS-Txn-Date.
021920         05  WS-Txn-Date-Y   pic 9(4).
021930         05  WS-Txn-Date-M   pic 99.
021940         05  WS-Txn-Date-D   pic 99.
022000     03  WS-Txn-Amt          pic 9(7)v99  comp-3.
022100     03  WS-Txn-Cat          pic x(40).
022200     03  filler              pic x(4).
022300*>
022400 01  WS-Taxc-Buffer.
022500     03  WS-Taxc-User-Id     pic 9(6).
022600     03  WS-Taxc-Date        pic 9(8).
022700     03  WS-Taxc-Amt         pic 9(7)v99  comp-3.
022800     03  filler              pic x(4).
022900*>
023000 01  WS-Ft900-Fields.
023100     03  WS-Ft900-Fiscal-Start   pic 9(8).
023200     03  WS-Ft900-Months-Passed  pic 99      comp.
023300     03  filler                  pic x(4).
023400*>
023500 01  WS-Tax-Calc.
023600     03  WS-Taxc-Ytd-Sum      pic 9(8)v99  comp-3.
023700     03  WS-Tax-Leak           pic 9(8)v99  comp-3.
023800     03  filler                pic x(8).
023900*>
024000*> Per-category scratch, built in the first pass (bb030), emitted
024100*> in the second pass (bb060) once the run totals are final.
024200*>
024300 01  WS-Row-Table.
024400     03  WS-Row-Count          pic 9(2)  comp.
024500     03  WS-Row                           occurs 6.
024600         05  WS-Row-Category    pic x(40).
024700         05  WS-Row-Class       pic x(20).
024800         05  WS-Row-Baseline    pic 9(8)v99  comp-3.
024900         05  WS-Row-Spend       pic 9(8)v99  comp-3.
025000         05  WS-Row-Leak        pic 9(8)v99  comp-3.
025100         05  WS-Row-Leak-Pct    pic 9(3)v99  comp-3.
025200     03  filler                pic x(4).
025300*>
025400 01  WS-Row-Table-Disp redefines WS-Row-Table
025500                              pic x(730).
025600*>
025700 01  WS-Run-Totals.
025800     03  WS-Variable-Spend-Total  pic 9(8)v99  comp-3.
025900     03  WS-Variable-Leak-Total   pic 9(8)v99  comp-3.
026000     03  WS-Total-Leakage         pic 9(8)v99  comp-3.
026100     03  WS-Max-Possible-Leak     pic 9(8)v99  comp-3.
026200     03  WS-Reclaimable           pic 9(8)v99  comp-3.
026300*>
026400 01  WS-Run-Totals-View redefines WS-Run-Totals
026500                              pic x(30).
026600*>
026700 01  WS-Ctl-Totals.
026800     03  WS-Ctl-Users          pic 9(6)     comp.
026900     03  WS-Ctl-Total-Leakage   pic 9(9)v99  comp-3.
027000     03  WS-Ctl-Total-Reclaim   pic 9(9)v99  comp-3.
027100     03  filler                 pic x(6).
027200*>
027300 01  WS-Bucket-Print-Row.
027400     03  Prt-Category          pic x(40).
027500     03  Prt-Sds-Class         pic x(20).
027600     03  Prt-Baseline          pic 9(8)v99  comp-3.
027700     03  Prt-Spend             pic 9(8)v99  comp-3.
027800     03  Prt-Leak-Amount       pic 9(8)v99  comp-3.
027900     03  Prt-Leak-Pct          pic 9(3)v99  comp-3.
028000     03  filler                pic x(6).
028100*>
028200 77  WS-Page-Cnt              pic 999 comp  value zero.
028300*>
028400 01  Error-Messages.
028500     03  FT041   pic x(40) value "FT041 User-Profile open error -        ".
028600     03  FT042   pic x(40) value "FT042 Financial profile missing - user ".
028700     03  FT043   pic x(40) value "FT043 Salary-Profile open error -      ".
028800     03  FT044   pic x(40) value "FT044 FT-Profile open error -          ".
028900     03  FT045   pic x(40) value "FT045 Transaction file open error -    ".
029000     03  FT046   pic x(40) value "FT046 Tax-Commit file open error -     ".
029100     03  FT047   pic x(40) value "FT047 Output file open error -         ".
029200     03  FT048   pic x(40) value "FT048 User-Profile missing - user      ".
029300     03  filler              pic x(10).
029400*>
029500 01  Error-Code              pic 999.
029600*>
029700 linkage section.
029800*>---------------
029900*>
030000 copy "wsft900.cob".
030100*>
030200 Report section.
030300*>**************
030400*>
030500 RD  Leakage-Register-Report
030600     control      Bkt-User-Id Final
030700     Page Limit   58
030800     Heading      1
030900     First Detail 5
031000     Last  Detail 54.
031100*>
031200 01  Leak-Rpt-Head  Type Page Heading.
031300     03  line  1.
031400         05  col   1     pic x(15)   source Prog-Name.
031500         05  col  50     pic x(24)   value "Fin-Traq Leakage Register".
031600         05  col 124     pic x(5)    value "Page ".
031700         05  col 129     pic zz9     source WS-Page-Cnt.
031800     03  line  3.
031900         05  col   1     pic x(8)    value "Category".
032000         05  col  42     pic x(9)    value "SDS Class".
032100         05  col  63     pic x(8)    value "Baseline".
032200         05  col  76     pic x(5)    value "Spend".
032300         05  col  89     pic x(11)   value "Leak Amount".
032400         05  col 102     pic x(6)    value "Leak %".
032500*>
032600 01  User-Head type control heading Bkt-User-Id.
032700     03  line + 2.
032800         05  col   1     pic x(6)    value "User: ".
032900         05  col   7     pic 9(6)    source Bkt-User-Id.
033000*>
033100 01  Leak-Detail type is detail.
033200     03  line + 1.
033300         05  col   1     pic x(40)      source Prt-Category.
033400         05  col  42     pic x(20)      source Prt-Sds-Class.
033500         05  col  63     pic zzz,zz9.99 source Prt-Baseline.
033600         05  col  76     pic zzz,zz9.99 source Prt-Spend.
033700         05  col  89     pic zzz,zz9.99 source Prt-Leak-Amount.
033800         05  col 102     pic zz9.99     source Prt-Leak-Pct.
033900*>
034000 01  User-Foot type control footing Bkt-User-Id line + 2.
034100     03  col   1        pic x(24)      value "User total leakage    :".
034200     03  col  26        pic zzz,zz9.99 source WS-Total-Leakage.
034300     03  col  45        pic x(18)      value "Tax hdrm remaining:".
034400     03  col  64        pic zzz,zz9.99 source WS-Tax-Leak.
034500     03  col  83        pic x(20)      value "Proj reclaim salary:".
034600     03  col 104        pic zzz,zz9.99 source WS-Reclaimable.
034700*>
034800 01  Grand-Foot type control footing Final line + 3.
034900     03  col   1        pic x(20)      value "Users processed   :".
035000     03  col  22        pic zzzzz9     source WS-Ctl-Users.
035100     03  col  35        pic x(24)      value "Total leakage (all)   :".
035200     03  col  60        pic zz,zzz,zz9.99 source WS-Ctl-Total-Leakage.
035300     03  col  82        pic x(26)      value "Total reclaimable (all) :".
035400     03  col 109        pic zz,zzz,zz9.99 source WS-Ctl-Total-Reclaim.
035500*>
035600 procedure division.
035700*>===================
035800*>
035900 aa000-Main                  section.
036000*>**********************************
036100     perform  aa005-Open-Files thru aa005-Exit.
036200     if       Salary-Status not = "00"
036300              go to aa000-Exit.
036400*>
036500     move     "N" to WS-Eof-Salary WS-User-Valid WS-User-Eof
036600                      WS-Prof-Valid WS-Prof-Eof WS-Txn-Valid
036700                      WS-Txn-Eof WS-Taxc-Valid WS-Taxc-Eof.
036800     move     zero to WS-Users-Done WS-Users-Skipped WS-Ctl-Totals.
036900*>
037000     initiate Leakage-Register-Report.
037100*>
037200     perform  aa010-Process-One-User thru aa010-Exit
037300              until WS-Eof-Salary = "Y".
037400*>
037500     terminate Leakage-Register-Report.
037600*>
037700     move     WS-Ctl-Users        to Ctl-Profiles-Written.
037800     move     WS-Ctl-Total-Leakage to Ctl-Total-Leakage.
037900     move     WS-Ctl-Total-Reclaim to Ctl-Total-Reclaimable.
038000     move     1                    to Ctl-Rec-No.
038100     write    FT-Salary-Out-Record from FT-Salary-Ctl-Record.
038200*>
038300     close    User-Profile-File Salary-Profile-File FT-Profile-File
038400               Transaction-File Tax-Commit-File FT-Bucket-File
038500               Salary-Out-File Print-File.
038600     display  "FT040 - users processed : " WS-Ctl-Users.
038700     display  "FT040 - users skipped    : " WS-Users-Skipped.
038800     display  "FT040 - total leakage    : " WS-Ctl-Total-Leakage.
038900     display  "FT040 - total reclaimable: " WS-Ctl-Total-Reclaim.
039000*>
039100 aa000-Exit.
039200     goback.
039300*>
039400 aa005-Open-Files.
039500     open     input  User-Profile-File.
039600     if       User-Status not = "00"
039700              display FT041 User-Status
039800              move "99" to Salary-Status
039900              go to aa005-Exit.
040000     open     input  Salary-Profile-File.
040100     if       Salary-Status not = "00"
040200              display FT043 Salary-Status
040300              close User-Profile-File
040400              go to aa005-Exit.
040500     open     input  FT-Profile-File.
040600     if       Prof-Status not = "00"
040700              display FT044 Prof-Status
040800              close User-Profile-File Salary-Profile-File
040900              move "99" to Salary-Status
041000              go to aa005-Exit.
041100     open     input  Transaction-File.
041200     if       Txn-Status not = "00"
041300              display FT045 Txn-Status
041400              close User-Profile-File Salary-Profile-File FT-Profile-File
041500              move "99" to Salary-Status
041600              go to aa005-Exit.
041700     open     input  Tax-Commit-File.
041800     if       Taxc-Status not = "00"
041900              display FT046 Taxc-Status
042000              close User-Profile-File Salary-Profile-File FT-Profile-File
042100                    Transaction-File
042200              move "99" to Salary-Status
042300              go to aa005-Exit.
042400     open     output FT-Bucket-File.
042500     open     output Salary-Out-File.
042600     open     output Print-File.
042700     if       Bkt-Status not = "00" or Out-Status not = "00"
042800                                  or Prt-Status not = "00"
042900              display FT047 Out-Status
043000              close User-Profile-File Salary-Profile-File FT-Profile-File
043100                    Transaction-File Tax-Commit-File
043200              move "99" to Salary-Status
043300     end-if.
043400 aa005-Exit.
043500     exit.
043600*>
043700 aa010-Process-One-User.
043800     read     Salary-Profile-File at end
043900              move "Y" to WS-Eof-Salary
044000              go to aa010-Exit.
044100*>
044200     perform  aa015-Find-User thru aa015-Exit.
044300     perform  aa017-Find-Profile thru aa017-Exit.
044400*>
044500     if       WS-User-Found not = "Y"
044600              display FT048 Sal-User-Id
044700              add 1 to WS-Users-Skipped
044800              go to aa010-Exit.
044900     if       WS-Prof-Found not = "Y"
045000              display FT042 Sal-User-Id
045100              add 1 to WS-Users-Skipped
045200              go to aa010-Exit.
045300*>
045400     add      1 to WS-Users-Done.
045500*>
045600     perform  bb010-Calc-Tax-Headroom-Leak thru bb010-Exit.
045700     perform  bb030-Build-Category-Rows thru bb030-Exit.
045800     perform  bb040-Calc-Run-Totals thru bb040-Exit.
045900     perform  bb050-Build-Tax-Row thru bb050-Exit.
046000     perform  bb060-Emit-One-Row thru bb060-Exit
046100              varying I from 1 by 1 until I > WS-Row-Count.
046200*>
046300     move     WS-Tax-Leak      to Sal-Tax-Headroom-Remaining.
046400     move     WS-Variable-Spend-Total to Sal-Variable-Spend-Total.
046500     move     WS-Reclaimable   to Sal-Projected-Reclaim-Sal.
046600     move     FT-Salary-Profile-Record to FT-Salary-Out-Record.
046700     write    FT-Salary-Out-Record.
046800*>
046900     add      1 to WS-Ctl-Users.
047000     add      WS-Total-Leakage to WS-Ctl-Total-Leakage.
047100     add      WS-Reclaimable   to WS-Ctl-Total-Reclaim.
047200*>
047300 aa010-Exit.
047400     exit.
047500*>
047600*> -----------------------------------------------------------------
047700*> Matched reads.  User-Profile-File and FT-Profile-File each carry
047800*> one record per user, so a single look-ahead buffer advanced to
047900*> (or past) the subject's user-id is all that is needed.
048000*> -----------------------------------------------------------------
048100*>
048200 aa015-Find-User.
048300     move     "N" to WS-User-Found.
048400     perform  aa016-Advance-User thru aa016-Exit
048500              until WS-User-Valid = "N"
048600                 or WS-U-User-Id not < Sal-User-Id.
048700     if       WS-User-Valid = "Y" and WS-U-User-Id = Sal-User-Id
048800              move "Y" to WS-User-Found
048900     end-if.
049000 aa015-Exit.
049100     exit.
049200*>
049300 aa016-Advance-User.
049400     if       WS-User-Valid = "N"
049500              read User-Profile-File at end
049600                   move "Y" to WS-User-Eof
049700                   move "N" to WS-User-Valid
049800                   go to aa016-Exit
049900              end-read
050000              move User-Id to WS-U-User-Id
050100              move "Y" to WS-User-Valid
050200     end-if.
050300     if       WS-U-User-Id < Sal-User-Id
050400              move "N" to WS-User-Valid
050500     end-if.
050600 aa016-Exit.
050700     exit.
050800*>
050900 aa017-Find-Profile.
051000     move     "N" to WS-Prof-Found.
051100     perform  aa018-Advance-Profile thru aa018-Exit
051200              until WS-Prof-Valid = "N"
051300                 or WS-P-User-Id not < Sal-User-Id.
051400     if       WS-Prof-Valid = "Y" and WS-P-User-Id = Sal-User-Id
051500              move "Y" to WS-Prof-Found
051600     end-if.
051700 aa017-Exit.
051800     exit.
051900*>
052000 aa018-Advance-Profile.
052100     if       WS-Prof-Valid = "N"
052200              read FT-Profile-File at end
052300                   move "Y" to WS-Prof-Eof
052400                   move "N" to WS-Prof-Valid
052500                   go to aa018-Exit
052600              end-read
052700              move Prof-User-Id to WS-P-User-Id
052800              move "Y" to WS-Prof-Valid
052900     end-if.
053000     if       WS-P-User-Id < Sal-User-Id
053100              move "N" to WS-Prof-Valid
053200     end-if.
053300 aa018-Exit.
053400     exit.
053500*>
053600*> -----------------------------------------------------------------
053700*> TAX HEADROOM LEAK.  ft900 gives the fiscal year start and the
053800*> number of fiscal months passed for the reporting period; the
053900*> tax-commit window is then [fiscal start, reporting period).
054000*> -----------------------------------------------------------------
054100*>
054200 bb010-Calc-Tax-Headroom-Leak.
054300     move     Sal-Reporting-Period to Ft900-Run-Date.
054400     call     "ft900" using Ft900-Ws.
054500     move     Ft900-Fiscal-Start   to WS-Ft900-Fiscal-Start.
054600     move     Ft900-Months-Passed  to WS-Ft900-Months-Passed.
054700*>
054800     move     zero to WS-Taxc-Ytd-Sum.
054900     perform  bb015-Scan-Tax-Commits thru bb015-Exit
055000              until WS-Taxc-Valid = "N"
055100                 or WS-Taxc-User-Id not = Sal-User-Id.
055200*>
055300     if       WS-Taxc-Ytd-Sum = zero
055400              compute WS-Taxc-Ytd-Sum =
055500                 Sal-Fixed-Commitment-Total * WS-Ft900-Months-Passed
055600     end-if.
055700*>
055800     compute  WS-Tax-Leak rounded = Ftp-Tax-Annual-Cap - WS-Taxc-Ytd-Sum.
055900     if       WS-Tax-Leak < 0
056000              move zero to WS-Tax-Leak.
056100 bb010-Exit.
056200     exit.
056300*>
056400 bb015-Scan-Tax-Commits.
056500     if       WS-Taxc-Valid = "N"
056600              perform bb017-Read-Next-Taxc thru bb017-Exit
056700              if      WS-Taxc-Eof = "Y"
056800                      go to bb015-Exit
056900              end-if
057000     end-if.
057100*>
057200     if       WS-Taxc-User-Id not = Sal-User-Id
057300              go to bb015-Exit.
057400*>
057500     if       WS-Taxc-Date not < WS-Ft900-Fiscal-Start
057600       and    WS-Taxc-Date <  Sal-Reporting-Period
057700              add WS-Taxc-Amt to WS-Taxc-Ytd-Sum
057800     end-if.
057900*>
058000     move     "N" to WS-Taxc-Valid.
058100 bb015-Exit.
058200     exit.
058300*>
058400 bb017-Read-Next-Taxc.
058500     read     Tax-Commit-File at end
058600              move "Y" to WS-Taxc-Eof
058700              go to bb017-Exit.
058800     move     Taxc-User-Id     to WS-Taxc-User-Id.
058900     move     Taxc-Commit-Date to WS-Taxc-Date.
059000     move     Taxc-Amount      to WS-Taxc-Amt.
059100     move     "Y" to WS-Taxc-Valid.
059200 bb017-Exit.
059300     exit.
059400*>
059500*> -----------------------------------------------------------------
059600*> LEAKAGE steps 3-6, pass one - work out spend, baseline, leak and
059700*> SDS class for the 3 scaled categories and the 2 pure-discretion-
059800*> ary categories, without emitting anything yet (bb060 does that,
059900*> once bb040 has the run totals this user's control footing needs).
060000*> -----------------------------------------------------------------
060100*>
060200 bb030-Build-Category-Rows.
060300     move     zero to WS-Row-Count WS-Variable-Spend-Total.
060400     move     zero to WS-Scaled-Accum (1) WS-Scaled-Accum (2)
060500                       WS-Scaled-Accum (3) WS-Disc-Accum (1)
060600                       WS-Disc-Accum (2).
060700*>
060800     perform  bb033-Scan-One-Txn-Month thru bb033-Exit
060900              until WS-Txn-Valid = "N"
061000                 or WS-Txn-User-Id not = Sal-User-Id.
061100*>
061200     perform  bb035-Build-One-Scaled-Row thru bb035-Exit
061300              varying I from 1 by 1 until I > 3.
061400     perform  bb037-Build-One-Disc-Row thru bb037-Exit
061500              varying I from 1 by 1 until I > 2.
061600 bb030-Exit.
061700     exit.
061800*>
061900 bb033-Scan-One-Txn-Month.
062000     if       WS-Txn-Valid = "N"
062100              perform bb034-Read-Next-Txn thru bb034-Exit
062200              if      WS-Txn-Eof = "Y"
062300                      go to bb033-Exit
062400              end-if
062500     end-if.
062600*>
062700     if       WS-Txn-User-Id not = Sal-User-Id
062800              go to bb033-Exit.
062900*>
063000     if       WS-Txn-Date (1:6) = Sal-Reporting-Period (1:6)
063100              add WS-Txn-Amt to WS-Variable-Spend-Total
063200              perform bb032-Accum-Cat-Match thru bb032-Exit
063300     end-if.
063400*>
063500     move     "N" to WS-Txn-Valid.
063600 bb033-Exit.
063700     exit.
063800*>
063900 bb032-Accum-Cat-Match.
064000     if       WS-Txn-Cat = Ftp-Cat-Name (1)
064100              add WS-Txn-Amt to WS-Scaled-Accum (1)
064200     else if  WS-Txn-Cat = Ftp-Cat-Name (2)
064300              add WS-Txn-Amt to WS-Scaled-Accum (2)
064400     else if  WS-Txn-Cat = Ftp-Cat-Name (3)
064500              add WS-Txn-Amt to WS-Scaled-Accum (3)
064600     else if  WS-Txn-Cat = Dcl-Disc-Name (1)
064700              add WS-Txn-Amt to WS-Disc-Accum (1)
064800     else if  WS-Txn-Cat = Dcl-Disc-Name (2)
064900              add WS-Txn-Amt to WS-Disc-Accum (2)
065000     end-if.
065100 bb032-Exit.
065200     exit.
065300*>
065400 bb034-Read-Next-Txn.
065500     read     Transaction-File at end
065600              move "Y" to WS-Txn-Eof
065700              go to bb034-Exit.
065800     move     Txn-User-Id to WS-Txn-User-Id.
065900     move     Txn-Date    to WS-Txn-Date.
066000     move     Txn-Amount  to WS-Txn-Amt.
066100     move     Txn-Category to WS-Txn-Cat.
066200     move     "Y" to WS-Txn-Valid.
066300 bb034-Exit.
066400     exit.
066500*>
066600 bb035-Build-One-Scaled-Row.
066700     if       WS-Scaled-Accum (I) > 0
066800              add 1 to WS-Row-Count
066900              move Ftp-Cat-Name (I)        to WS-Row-Category (WS-Row-Count)
067000              move WS-Scaled-Accum (I)      to WS-Row-Spend (WS-Row-Count)
067100              move Prof-Cat-Threshold (I)   to WS-Row-Baseline (WS-Row-Count)
067200              perform bb036-Class-Lookup thru bb036-Exit
067300              compute WS-Row-Leak (WS-Row-Count) =
067400                         WS-Row-Spend (WS-Row-Count)
067500                       - WS-Row-Baseline (WS-Row-Count)
067600              if      WS-Row-Leak (WS-Row-Count) < 0
067700                      move zero to WS-Row-Leak (WS-Row-Count)
067800              end-if
067900              compute WS-Row-Leak-Pct (WS-Row-Count) rounded =
068000                         WS-Row-Leak (WS-Row-Count)
068100                       / WS-Row-Spend (WS-Row-Count) * 100
068200     end-if.
068300 bb035-Exit.
068400     exit.
068500*>
068600*> Category -> SDS class lookup (wsftded).  See the 18/09/94 change-
068700*> log note - "Food"/"Transport" will usually fall through to the
068800*> default class, that mismatch against "Groceries"/"Transportation"
068900*> is deliberate and Audit-approved, not a bug to chase here.
069000*>
069100 bb036-Class-Lookup.
069200     move     Dcl-Default-Class to WS-Row-Class (WS-Row-Count).
069300     if       Ftp-Cat-Name (I) = Dcl-Var-Ess-Name (1)
069400       or     Ftp-Cat-Name (I) = Dcl-Var-Ess-Name (2)
069500       or     Ftp-Cat-Name (I) = Dcl-Var-Ess-Name (3)
069600              move Dcl-Var-Ess-Class to WS-Row-Class (WS-Row-Count)
069700     end-if.
069800 bb036-Exit.
069900     exit.
070000*>
070100 bb037-Build-One-Disc-Row.
070200     if       WS-Disc-Accum (I) > 0
070300              add 1 to WS-Row-Count
070400              move Dcl-Disc-Name (I)   to WS-Row-Category (WS-Row-Count)
070500              move WS-Disc-Accum (I)    to WS-Row-Spend (WS-Row-Count)
070600              move zero                 to WS-Row-Baseline (WS-Row-Count)
070700              move Dcl-Disc-Class       to WS-Row-Class (WS-Row-Count)
070800              move WS-Disc-Accum (I)    to WS-Row-Leak (WS-Row-Count)
070900              move 100.00                to WS-Row-Leak-Pct (WS-Row-Count)
071000     end-if.
071100 bb037-Exit.
071200     exit.
071300*>
071400*> -----------------------------------------------------------------
071500*> LEAKAGE steps 7-8 - total leakage, GMB guardrail, reclaimable.
071600*> -----------------------------------------------------------------
071700*>
071800 bb040-Calc-Run-Totals.
071900     move     zero to WS-Variable-Leak-Total.
072000     perform  bb045-Sum-One-Row-Leak thru bb045-Exit
072100              varying I from 1 by 1 until I > WS-Row-Count.
072200*>
072300     compute  WS-Total-Leakage = WS-Variable-Leak-Total + WS-Tax-Leak.
072400*>
072500     compute  WS-Max-Possible-Leak =
072600                 Sal-Net-Monthly-Income
072700               - Sal-Fixed-Commitment-Total - Ftp-Gmb-Floor.
072800     if       WS-Max-Possible-Leak < 0
072900              move zero to WS-Max-Possible-Leak.
073000*>
073100     if       WS-Total-Leakage < WS-Max-Possible-Leak
073200              move WS-Total-Leakage    to WS-Reclaimable
073300     else
073400              move WS-Max-Possible-Leak to WS-Reclaimable
073500     end-if.
073600 bb040-Exit.
073700     exit.
073800*>
073900 bb045-Sum-One-Row-Leak.
074000     add      WS-Row-Leak (I) to WS-Variable-Leak-Total.
074100 bb045-Exit.
074200     exit.
074300*>
074400*> -----------------------------------------------------------------
074500*> LEAKAGE step 9 - synthetic tax-headroom bucket row, only when
074600*> there is headroom leak to report.
074700*> -----------------------------------------------------------------
074800*>
074900 bb050-Build-Tax-Row.
075000     if       WS-Tax-Leak > 0
075100              add 1 to WS-Row-Count
075200              move Dcl-Tax-Row-Name   to WS-Row-Category (WS-Row-Count)
075300              move Dcl-Tax-Row-Class  to WS-Row-Class (WS-Row-Count)
075400              move Ftp-Tax-Annual-Cap to WS-Row-Baseline (WS-Row-Count)
075500              compute WS-Row-Spend (WS-Row-Count) =
075600                         Ftp-Tax-Annual-Cap - WS-Tax-Leak
075700              move WS-Tax-Leak to WS-Row-Leak (WS-Row-Count)
075800              compute WS-Row-Leak-Pct (WS-Row-Count) rounded =
075900                         WS-Tax-Leak / Ftp-Tax-Annual-Cap * 100
076000     end-if.
076100 bb050-Exit.
076200     exit.
076300*>
076400*> -----------------------------------------------------------------
076500*> Pass two - now totals are final, write the bucket work file row
076600*> and generate the matching Leak-Report detail line.
076700*> -----------------------------------------------------------------
076800*>
076900 bb060-Emit-One-Row.
077000     move     Sal-User-Id           to Bkt-User-Id.
077100     move     WS-Row-Category (I)    to Bkt-Category Prt-Category.
077200     move     WS-Row-Class (I)       to Bkt-Sds-Class Prt-Sds-Class.
077300     move     WS-Row-Baseline (I)    to Bkt-Baseline Prt-Baseline.
077400     move     WS-Row-Spend (I)       to Bkt-Spend Prt-Spend.
077500     move     WS-Row-Leak (I)        to Bkt-Leak-Amount Prt-Leak-Amount.
077600     move     WS-Row-Leak-Pct (I)    to Bkt-Leak-Pct Prt-Leak-Pct.
077700*>
077800     write    FT-Bucket-Record.
077900     generate Leak-Detail.
078000 bb060-Exit.
078100     exit.
