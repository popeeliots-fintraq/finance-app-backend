000100*>****************************************************************
000200*>                                                               *
000300*>                  Leakage         Start Of Run                 *
000400*>         Builds the per-user Financial Profile (EFS/BEF/DMB)   *
000500*>              ahead of the monthly Leakage run (ft040)         *
000600*>                                                               *
000700*>****************************************************************
000800*>
000900 identification          division.
001000*>===============================
001100*>
001200*>**
001300      program-id.         ft010.
001400*>**
001500*>    Author.             F J Hollis, 1982.
001600*>                        For Fin-Traq Data Services.
001700*>**
001800*>    Installation.       Fin-Traq Data Services, Leakage Bureau.
001900*>**
002000*>    Date-Written.       03/11/1982.
002100*>**
002200*>    Date-Compiled.
002300*>**
002400*>    Security.           Copyright (C) 1982-2026 & later, Fin-Traq
002500*>                        Data Services.  For internal bureau use.
002600*>**
002700*>    Remarks.            Financial Profile Build.
002800*>
002900*>                        Computes the four EFS variants, the
003000*>                        benchmark efficiency factor, the dynamic
003100*>                        minimal baseline and the essential target
003200*>                        for every user+period on Salary-Profile,
003300*>                        and persists them to FT-Profile for ft040
003400*>                        to pick up unchanged on the nightly run.
003500*>**
003600*>    Version.            See Prog-Name & date-compiled in ws.
003700*>
003800*>    Called modules.     ft900.  (Fiscal year - not used here yet,
003900*>                        retained for a future tax-aware cohort
004000*>                        filter, see Request 14 below.)
004100*>**
004200*>    Error messages used.
004300*>                        FT011 - FT015.
004400*>**
004500*> Changes:
004600*> 03/11/82 fjh -        Written against the py000 Start-of-Day
004700*>                       skeleton, screen/date logic stripped out.
004800*> 19/04/87 fjh -        Cohort table resized 250 -> 500 entries,
004900*>                       bureau population grown past 300 users.
005000*> 02/09/91 fjh -        Bubble sort of benchmark ratios added in
005100*>                       place of a call to an external SORT step -
005200*>                       table small enough not to need one.
005300*> 14/03/95 fjh -        Queried SDS-Refine dependent-type mapping
005400*>                       against the User-Profile record - agreed
005500*>                       with Design to map infant/child/elderly
005600*>                       onto the under-6/6-17/over-18 bands, see
005700*>                       bb040 banner.
005800*> 23/11/98 fjh -        Y2K REVIEW - Prof-Reporting-Period already
005900*>                       carried as ccyymmdd, no 2-digit year stored
006000*>                       anywhere in this program.  Signed off.
006100*> 19/01/99 fjh -        Y2K sign-off filed with Bureau QA.
006200*> 11/06/03 rjd -        Request 4820 - best-user count floor of 1
006300*>                       made explicit after a single-entry cohort
006400*>                       produced a zero-divide.
006500*> 08/02/09 rjd -        Migration to Open Cobol v3.00.00.
006600*> 30/07/14 klm -        Request 8904 - Ftp-Block constants moved
006700*>                       out of this program into wsftparm, was
006800*>                       previously 77-level literals in working-
006900*>                       storage, hard to tune without a recompile.
007000*> 24/10/16 klm -        Request 9310 - all programs now using
007100*>                       wsnames-style direct file assignment.
007200*> 19/09/25 fjh - 3.3.00 Version update and builds reset.
007300*> 14 Request 14: tax-aware cohort filter - logged, not actioned
007400*>                       this release, see call to ft900 above.
007500*> 22/01/26 fjh - 1.0.00 Taken from py000, rewritten as the Fin-Traq
007600*>                       profile build (EFS/BEF/DMB pipeline).
007700*> 04/02/26 fjh - 1.0.01 Added Prof-Cat-Threshold / Prof-Sds-Dmb
007800*>                       persistence so ft040 need not recompute.
007900*>**
008000*>*************************************************************************
008100*>
008200*> Copyright Notice.
008300*> ****************
008400*>
008500*> These files and programs are part of the Fin-Traq Salary Leakage
008600*> and Allocation Batch Engine and are Copyright (c) Fin-Traq Data
008700*> Services, 1982-2026 and later.  For internal bureau use only.
008800*>
008900*>*************************************************************************
009000*>
009100 environment             division.
009200*>===============================
009300*>
009400 configuration section.
009500 special-names.
009600     C01 is TOP-OF-FORM.
009700*>
009800 input-output            section.
009900 file-control.
010000     select  User-Profile-File
010100             assign       USERPROF
010200             organization line sequential
010300             status       User-Status.
010400*>
010500     select  Salary-Profile-File
010600             assign       SALARYIN
010700             organization line sequential
010800             status       Salary-Status.
010900*>
011000     select  FT-Profile-File
011100             assign       FTPROFILE
011200             organization line sequential
011300             status       Profile-Status.
011400*>
011500 data                    division.
011600*>===============================
011700*>
011800 file section.
011900*>
012000 fd  User-Profile-File.
012100 copy "wsftuser.cob".
012200*>
012300 fd  Salary-Profile-File.
012400 copy "wsftsal.cob".
012500*>
012600 fd  FT-Profile-File.
012700 copy "wsftprof.cob".
012800*>
012900 working-storage section.
013000*>-----------------------
013100 77  Prog-Name               pic x(15) value "FT010 (1.0.01)".
013200*>
013300 copy "wsftparm.cob".
013400*>
013500 01  WS-Data.
013600     03  User-Status         pic xx.
013700     03  Salary-Status       pic xx.
013800     03  Profile-Status      pic xx.
013900     03  WS-Eof-Users        pic x      value "N".
014000     03  WS-Eof-Salary       pic x      value "N".
014100     03  WS-Users-Read       pic 9(6)   comp.
014200     03  WS-Profiles-Built   pic 9(6)   comp.
014300     03  filler              pic x(4).
014310*>
014320*> flat byte view, used by aa005 when a file-status pair needs
014330*> dumping to the console as one DISPLAY rather than field by field.
014340*>
014350 01  WS-Data-Disp redefines WS-Data
014360                             pic x(20).
014400*>
014500*> Cohort table - one entry per Salary-Profile record, built on the
014600*> first pass so BENCHMARK can scan every OTHER user's numbers
014700*> without a database join.  500 is this release's bureau population
014800*> ceiling (see 19/04/87 change note); Chk-Table-Full just stops
014900*> loading rather than aborting the run if the ceiling is passed.
015000*>
015100 01  WS-Cohort-Table.
015200     03  WS-Cohort-Count     pic 9(4)   comp.
015300     03  WS-Cohort-Entry     occurs 500 indexed by Coh-Idx.
015400         05  Coh-User-Id     pic 9(6).
015500         05  Coh-City-Tier   pic x(2).
015600         05  Coh-Efs         pic 9(3)v99  comp-3.
015700         05  Coh-Fixed-Total pic 9(8)v99  comp-3.
015800         05  Coh-Net-Income  pic 9(8)v99  comp-3.
015900         05  Coh-Var-Spend   pic 9(8)v99  comp-3.
016000*>
016100*> Benchmark ratio work table - holds the cohort members that
016200*> passed the filter for the CURRENT subject user, ready to sort.
016300*>
016400 01  WS-Ratio-Table.
016500     03  WS-Ratio-Count      pic 9(4)   comp.
016600     03  WS-Ratio-Entry      occurs 500 indexed by Rat-Idx.
016700         05  WS-Ratio-Value  pic 9(3)v99  comp-3.
016710*>
016720*> flat view for the odd bit of table-wide house-keeping (zeroing
016730*> the whole block in one MOVE rather than walking Rat-Idx).
016740*>
016750 01  WS-Ratio-Table-Disp redefines WS-Ratio-Table
016760                             pic x(1502).
016800*>
016900 01  WS-Work-Fields.
017000     03  WS-Subject-Efs      pic 9(3)v99  comp-3.
017100     03  WS-Subject-Fixed    pic 9(8)v99  comp-3.
017200     03  WS-Subject-Net      pic 9(8)v99  comp-3.
017300     03  WS-Efs-Lo           pic 9(3)v99  comp-3.
017400     03  WS-Efs-Hi           pic 9(3)v99  comp-3.
017500     03  WS-Fixed-Lo         pic 9(8)v99  comp-3.
017600     03  WS-Fixed-Hi         pic 9(8)v99  comp-3.
017700     03  WS-Pool             pic 9(8)v99  comp-3.
017800     03  WS-Ratio            pic 9(3)v99  comp-3.
017900     03  WS-Sum-Ratios       pic 9(8)v99  comp-3.
018000     03  WS-Best-Count       pic 9(4)   comp.
018100     03  WS-Swap-Ratio       pic 9(3)v99  comp-3.
018200     03  WS-Weight-Sum       pic 9v99     comp-3.
018300     03  I                   pic 9(4)   comp.
018400     03  J                   pic 9(4)   comp.
018500     03  filler              pic x(6).
018510*>
018520*> flat byte view used by bb070-078's swap/sort logic when it is
018530*> quicker to COMPARE the whole block than field by field.
018540*>
018550 01  WS-Work-Fields-Disp redefines WS-Work-Fields
018560                             pic x(65).
018600*>
018700 01  Error-Messages.
018800     03  FT011   pic x(40) value "FT011 User-Profile file open error -    ".
018900     03  FT012   pic x(40) value "FT012 Salary-Profile file open error -  ".
019000     03  FT013   pic x(40) value "FT013 FT-Profile file open error -      ".
019100     03  FT014   pic x(50) value "FT014 No matching User-Profile for Salary record".
019200     03  filler              pic x(10).
019300*>
019400 01  Error-Code              pic 999.
019500*>
019600 procedure division.
019700*>===================
019800*>
019900 aa000-Main                  section.
020000*>**********************************
020100     open     input  User-Profile-File.
020200     if       User-Status not = "00"
020300              display  FT011 User-Status
020400              go to    aa000-Exit.
020500     open     input  Salary-Profile-File.
020600     if       Salary-Status not = "00"
020700              display  FT012 Salary-Status
020800              close    User-Profile-File
020900              go to    aa000-Exit.
021000*>
021100     move     zero to WS-Cohort-Count.
021200     perform  aa010-Load-Cohort-Table thru aa010-Exit.
021300*>
021400     close    User-Profile-File.
021500     close    Salary-Profile-File.
021600*>
021700     open     input  User-Profile-File.
021800     open     input  Salary-Profile-File.
021900     open     output FT-Profile-File.
022000     if       Profile-Status not = "00"
022100              display  FT013 Profile-Status
022200              close    User-Profile-File
022300                       Salary-Profile-File
022400              go to    aa000-Exit.
022500*>
022600     move     zero to WS-Eof-Users WS-Eof-Salary.
022700     move     "N" to WS-Eof-Users.
022800     move     "N" to WS-Eof-Salary.
022900     move     zero to WS-Users-Read WS-Profiles-Built.
023000*>
023100     perform  aa020-Build-Profiles thru aa020-Exit
023200              until WS-Eof-Salary = "Y".
023300*>
023400     close    User-Profile-File.
023500     close    Salary-Profile-File.
023600     close    FT-Profile-File.
023700     display  "FT010 - profiles built: " WS-Profiles-Built.
023800*>
023900 aa000-Exit.
024000     goback.
024100*>
024200 aa010-Load-Cohort-Table.
024300*>
024400*> First pass - read every Salary-Profile record together with its
024500*> owning User-Profile (both sorted by User-Id) and drop a cohort
024600*> entry per user so bb060 has the whole population to filter.
024700*>
024800     move     "N" to WS-Eof-Salary.
024900     read     Salary-Profile-File at end move "Y" to WS-Eof-Salary.
025000     if       WS-Eof-Salary = "Y" go to aa010-Exit.
025100     read     User-Profile-File at end move "Y" to WS-Eof-Users.
025200*>
025300 aa010-Match.
025400     if       WS-Eof-Salary = "Y" go to aa010-Exit.
025500     if       WS-Eof-Users = "Y" go to aa010-Next-Salary.
025600     if       User-Id < Sal-User-Id
025700              read User-Profile-File at end move "Y" to WS-Eof-Users
025800              go to aa010-Match.
025900     if       User-Id > Sal-User-Id
026000              go to aa010-Next-Salary.
026100*>
026200*> Matched - drop a cohort entry (EFS variant used here is the
026300*> financial-profile variant, the one PROFILE-DMB's pipeline
026400*> actually carries forward; see header note).
026500*>
026600     if       WS-Cohort-Count < 500
026700              add 1 to WS-Cohort-Count
026800              set Coh-Idx to WS-Cohort-Count
026900              move User-Id             to Coh-User-Id (Coh-Idx)
027000              move City-Tier           to Coh-City-Tier (Coh-Idx)
027100              move Fixed-Commitment-Total to Coh-Fixed-Total (Coh-Idx)
027200              move Net-Monthly-Income  to Coh-Net-Income (Coh-Idx)
027300              move Variable-Spend-Total to Coh-Var-Spend (Coh-Idx)
027400              perform bb020-Calc-Profile-Efs thru bb020-Exit
027500              move WS-Subject-Efs      to Coh-Efs (Coh-Idx)
027600     end-if.
027700*>
027800 aa010-Next-Salary.
027900     read     Salary-Profile-File at end move "Y" to WS-Eof-Salary.
028000     go       to aa010-Match.
028100*>
028200 aa010-Exit.
028300     exit.
028400*>
028500 aa020-Build-Profiles.
028600*>
028700*> Second pass - recompute everything for real against the rewound
028800*> files, now that the cohort table is complete, and write FT-Profile.
028900*>
029000     read     Salary-Profile-File at end
029100              move "Y" to WS-Eof-Salary
029200              go to aa020-Exit.
029300     add      1 to WS-Users-Read.
029400*>
029500     move     "N" to WS-Eof-Users.
029600     perform  aa025-Find-User thru aa025-Exit.
029700     if       User-Id not = Sal-User-Id
029800              display FT014 Sal-User-Id
029900              go to   aa020-Exit.
030000*>
030100     perform  bb010-Calc-Primary-Efs     thru bb010-Exit.
030200     perform  bb020-Calc-Profile-Efs     thru bb020-Exit.
030300     perform  bb030-Calc-Marital-Efs     thru bb030-Exit.
030400     perform  bb040-Calc-Refined-Efs     thru bb040-Exit.
030500     perform  bb050-Calc-Sds-Dmb         thru bb050-Exit.
030600     perform  bb060-Calc-Baseline-Scaling thru bb060-Exit.
030700     perform  bb070-Calc-Benchmark-Bef   thru bb070-Exit.
030800     perform  bb080-Calc-Profile-Dmb     thru bb080-Exit.
030900*>
031000     move     User-Id          to Prof-User-Id.
031100     move     Reporting-Period to Prof-Reporting-Period.
031200     write    FT-Profile-Record.
031300     add      1 to WS-Profiles-Built.
031400*>
031500 aa020-Exit.
031600     exit.
031700*>
031800 aa025-Find-User.
031900*>
032000*> Advances User-Profile-File up to (or past) the subject user-id.
032100*>
032200     if       User-Id = Sal-User-Id go to aa025-Exit.
032300     if       User-Id > Sal-User-Id go to aa025-Exit.
032400 aa025-Read-Next.
032500     read     User-Profile-File at end
032600              move "Y" to WS-Eof-Users
032700              move 999999 to User-Id
032800              go to aa025-Exit.
032900     if       User-Id < Sal-User-Id go to aa025-Read-Next.
033000*>
033100 aa025-Exit.
033200     exit.
033300*>
033400*> -----------------------------------------------------------------
033500*> EFS-CALC - primary household Equivalised Family Size
033600*> -----------------------------------------------------------------
033700*>
033800 bb010-Calc-Primary-Efs.
033900     compute  WS-Subject-Efs rounded =
034000              Ftp-Efs-Base
034100              + Ftp-Efs-Dep-Over-18 * Num-Dep-Over-18
034200              + Ftp-Efs-Dep-6-To-17 * Num-Dep-6-To-17
034300              + Ftp-Efs-Dep-Under-6 * Num-Dep-Under-6.
034400     if       Num-Adults > 1
034500              compute WS-Subject-Efs rounded =
034600                      WS-Subject-Efs
034700                      + Ftp-Efs-Extra-Adult * (Num-Adults - 1).
034800     move     WS-Subject-Efs to Prof-Efs-Primary.
034900 bb010-Exit.
035000     exit.
035100*>
035200*> -----------------------------------------------------------------
035300*> EFS (financial-profile variant, used by PROFILE-DMB and by
035400*> aa010's cohort load, both below)
035500*> -----------------------------------------------------------------
035600*>
035700 bb020-Calc-Profile-Efs.
035800     compute  WS-Subject-Efs rounded =
035900              Ftp-Efp-Base
036000              + Ftp-Efp-Dep-Under-6 * Num-Dep-Under-6
036100              + Ftp-Efp-Dep-6-To-17 * Num-Dep-6-To-17
036200              + Ftp-Efp-Dep-Over-18 * Num-Dep-Over-18.
036300     if       Num-Adults > 1
036400              compute WS-Subject-Efs rounded =
036500                      WS-Subject-Efs
036600                      + Ftp-Efp-Extra-Adult * (Num-Adults - 1).
036700     move     WS-Subject-Efs to Prof-Efs-Profile.
036800 bb020-Exit.
036900     exit.
037000*>
037100*> -----------------------------------------------------------------
037200*> EFS-MARITAL - marital-status-weighted household size
037300*> -----------------------------------------------------------------
037400*>
037500 bb030-Calc-Marital-Efs.
037600     move     Ftp-Efm-Base to WS-Subject-Efs.
037700     if       Marital-Status = "Married" or Marital-Status = "Cohabiting"
037800              add Ftp-Efm-Married-Add to WS-Subject-Efs.
037900     compute  WS-Subject-Efs rounded =
038000              WS-Subject-Efs
038100              + Ftp-Efm-Dependent-Add * Dependents-Count.
038200     move     WS-Subject-Efs to Prof-Efs-Marital.
038300 bb030-Exit.
038400     exit.
038500*>
038600*> -----------------------------------------------------------------
038700*> SDS-REFINE - dependent-structure-refined spend share
038800*>
038900*> The User-Profile record carries four household counts, not the
039000*> typed adult/child/infant/elderly structure the source system
039100*> kept separately; Design agreed (14/03/95, see header) to map
039200*> additional_adult -> (Num-Adults - 1), infant -> Num-Dep-Under-6,
039300*> child -> Num-Dep-6-To-17, elderly -> Num-Dep-Over-18.  Groceries
039400*> and utility rescale with the refined factor below; housing and
039500*> transport are the rule's own flat amounts, moved across
039600*> unchanged.  LEAKAGE (ft040) still drives off bb060's
039700*> Baseline-Scaling thresholds, not these four.
039800*> -----------------------------------------------------------------
039900*>
040000 bb040-Calc-Refined-Efs.
040100     move     1 to WS-Weight-Sum.
040200     compute  WS-Weight-Sum rounded = 1
040210              + Ftp-Sdr-Adult    * (Num-Adults - 1)
040220              + Ftp-Sdr-Child    * Num-Dep-6-To-17
040230              + Ftp-Sdr-Infant   * Num-Dep-Under-6
040240              + Ftp-Sdr-Elderly  * Num-Dep-Over-18.
040250     move     WS-Weight-Sum to Prof-Efs-Refined.
040260     compute  Prof-Refined-Groceries rounded =
040270              Ftp-Sdr-Groceries-Rate * WS-Weight-Sum.
040280     compute  Prof-Refined-Utility rounded =
040290              Ftp-Sdr-Utility-Rate * WS-Weight-Sum.
040300     move     Ftp-Sdr-Housing-Flat   to Prof-Refined-Housing.
040400     move     Ftp-Sdr-Transport-Flat to Prof-Refined-Transport.
040700 bb040-Exit.
040800     exit.
040900*>
041000*> -----------------------------------------------------------------
041100*> SDS-DMB - per-category weighted minimal-need baseline
041200*> table lookup times the primary EFS, persisted for the three
041300*> named SDS categories (Groceries/Healthcare/Utilities) that
041400*> LEAKAGE needs as per-category thresholds.
041500*> -----------------------------------------------------------------
041600*>
041700 bb050-Calc-Sds-Dmb.
041800     perform  bb055-Sds-Dmb-One thru bb055-Exit
041900              varying I from 1 by 1 until I > 3.
042000 bb050-Exit.
042100     exit.
042200*>
042300 bb055-Sds-Dmb-One.
042400     compute  Prof-Sds-Dmb (I) rounded =
042500              Ftp-Sds-Rate (I) * Prof-Efs-Primary.
042600 bb055-Exit.
042700     exit.
042800*>
042900*> -----------------------------------------------------------------
043000*> BASELINE-SCALING - per-category minimal-need baseline
043100*> -----------------------------------------------------------------
043200*>
043300 bb060-Calc-Baseline-Scaling.
043400     compute  Prof-Total-Dmb rounded =
043500              Net-Monthly-Income * Ftp-Bls-Dmb-Pcent * Prof-Efs-Primary.
043600     compute  Prof-Leak-Threshold rounded =
043700              Prof-Total-Dmb * (1 - Ftp-Bls-Leak-Margin).
043800     compute  Prof-Recover-Fund rounded =
043900              Prof-Total-Dmb - Prof-Leak-Threshold.
044000*>
044100     compute  WS-Weight-Sum rounded =
044200              Ftp-Cat-Weight (1) + Ftp-Cat-Weight (2) + Ftp-Cat-Weight (3).
044300     perform  bb065-Cat-Threshold-One thru bb065-Exit
044400              varying I from 1 by 1 until I > 3.
044500 bb060-Exit.
044600     exit.
044700*>
044800 bb065-Cat-Threshold-One.
044900     compute  Prof-Cat-Threshold (I) rounded =
045000              Prof-Leak-Threshold * (Ftp-Cat-Weight (I) / WS-Weight-Sum).
045100 bb065-Exit.
045200     exit.
045300*>
045400*> -----------------------------------------------------------------
045500*> BENCHMARK - peer-cohort efficiency comparison, scans WS-Cohort-
045600*> Table built by aa010 for every OTHER user matching city tier,
045700*> EFS within 10% and fixed-commitment within 5%, net > fixed.
045800*> -----------------------------------------------------------------
045900*>
046000 bb070-Calc-Benchmark-Bef.
046100     move     Prof-Efs-Profile        to WS-Subject-Efs.
046200     move     Fixed-Commitment-Total  to WS-Subject-Fixed.
046300     move     Net-Monthly-Income      to WS-Subject-Net.
046400     compute  WS-Efs-Lo rounded = WS-Subject-Efs * (1 - Ftp-Bmk-Efs-Tolerance).
046500     compute  WS-Efs-Hi rounded = WS-Subject-Efs * (1 + Ftp-Bmk-Efs-Tolerance).
046600     compute  WS-Fixed-Lo rounded = WS-Subject-Fixed * (1 - Ftp-Bmk-Fixed-Tolerance).
046700     compute  WS-Fixed-Hi rounded = WS-Subject-Fixed * (1 + Ftp-Bmk-Fixed-Tolerance).
046800*>
046900     move     zero to WS-Ratio-Count.
047000     perform  bb072-Filter-One-Cohort thru bb072-Exit
047100              varying Coh-Idx from 1 by 1 until Coh-Idx > WS-Cohort-Count.
047200*>
047300     if       WS-Ratio-Count < Ftp-Bmk-Min-Cohort
047400              move Ftp-Bmk-Fallback-Bef to Prof-Bef
047500              go to bb070-Exit.
047600*>
047700     perform  bb075-Sort-Ratios thru bb075-Exit.
047800*>
047900     compute  WS-Best-Count = WS-Ratio-Count * Ftp-Bmk-Best-Pcent.
048000     if       WS-Best-Count < 1
048100              move 1 to WS-Best-Count.
048200*>
048300     move     zero to WS-Sum-Ratios.
048400     perform  bb078-Sum-One-Ratio thru bb078-Exit
048500              varying I from 1 by 1 until I > WS-Best-Count.
048600     compute  Prof-Bef rounded = WS-Sum-Ratios / WS-Best-Count.
048700 bb070-Exit.
048800     exit.
048900*>
049000 bb072-Filter-One-Cohort.
049100     if       Coh-User-Id (Coh-Idx) not = User-Id
049200       and    Coh-City-Tier (Coh-Idx) = City-Tier
049300       and    Coh-Efs (Coh-Idx) not < WS-Efs-Lo
049400       and    Coh-Efs (Coh-Idx) not > WS-Efs-Hi
049500       and    Coh-Fixed-Total (Coh-Idx) not < WS-Fixed-Lo
049600       and    Coh-Fixed-Total (Coh-Idx) not > WS-Fixed-Hi
049700       and    Coh-Net-Income (Coh-Idx) > Coh-Fixed-Total (Coh-Idx)
049800              compute WS-Pool = Coh-Net-Income (Coh-Idx) - Coh-Fixed-Total (Coh-Idx)
049900              if      Coh-Var-Spend (Coh-Idx) = zero
050000                      compute WS-Ratio rounded =
050100                              (Ftp-Bmk-Subst-Pcent * WS-Pool) / WS-Pool
050200              else
050300                      compute WS-Ratio rounded =
050400                              Coh-Var-Spend (Coh-Idx) / WS-Pool
050500              end-if
050600              add 1 to WS-Ratio-Count
050700              set Rat-Idx to WS-Ratio-Count
050800              move WS-Ratio to WS-Ratio-Value (Rat-Idx)
050900     end-if.
051000 bb072-Exit.
051100     exit.
051200*>
051300 bb078-Sum-One-Ratio.
051400     set      Rat-Idx to I.
051500     add      WS-Ratio-Value (Rat-Idx) to WS-Sum-Ratios.
051600 bb078-Exit.
051700     exit.
051800*>
051900 bb075-Sort-Ratios.
052000*>
052100*> Population is small enough (bureau ceiling 500) that a plain
052200*> bubble sort on the ratio table beats setting up a SORT step for
052300*> one field - ascending order, lowest (most efficient) first.
052400*>
052500     perform  bb076-Outer-Pass thru bb076-Exit
052600              varying I from 1 by 1 until I > WS-Ratio-Count - 1.
052700 bb075-Exit.
052800     exit.
052900*>
053000 bb076-Outer-Pass.
053100     perform  bb077-Inner-Compare thru bb077-Exit
053200              varying J from 1 by 1 until J > WS-Ratio-Count - I.
053300 bb076-Exit.
053400     exit.
053500*>
053600 bb077-Inner-Compare.
053700     set      Rat-Idx to J.
053800     if       WS-Ratio-Value (Rat-Idx) > WS-Ratio-Value (J + 1)
053900              move WS-Ratio-Value (J)     to WS-Swap-Ratio
054000              move WS-Ratio-Value (J + 1) to WS-Ratio-Value (J)
054100              move WS-Swap-Ratio          to WS-Ratio-Value (J + 1)
054200     end-if.
054300 bb077-Exit.
054400     exit.
054500*>
054600*> -----------------------------------------------------------------
054700*> PROFILE-DMB - financial-profile pool split
054800*> -----------------------------------------------------------------
054900*>
055000 bb080-Calc-Profile-Dmb.
055100     compute  WS-Pool = Net-Monthly-Income - Fixed-Commitment-Total.
055200     if       WS-Pool < zero
055300              move zero to WS-Pool.
055400     compute  Prof-Essential-Target rounded =
055500              WS-Pool * Ftp-Pdm-Pool-Pcent * Prof-Bef.
055600     if       Net-Monthly-Income > zero
055700              compute Prof-Baseline-Adj-Factor rounded =
055800                      Prof-Leak-Threshold / Net-Monthly-Income
055900     else
056000              move zero to Prof-Baseline-Adj-Factor
056100     end-if.
056200 bb080-Exit.
056300     exit.
