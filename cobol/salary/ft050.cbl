000100*>****************************************************************
000200*>            Allocation Plan / Insight Card Reporting            *
000300*>                                                                *
000400*>            Uses RW (Report writer for prints)                 *
000500*>                                                                *
000600*>****************************************************************
000700*>
000800 identification          division.
000900*>================================
001000*>
001100      program-id.       ft050.
001200*>**
001300*>    Author.           F J Hollis, 1983.
001400*>                      For Fin-Traq Data Services.
001500*>**
001600*>    Installation.     Fin-Traq Data Services, Leakage Bureau.
001700*>**
001800*>    Date-Written.     02/03/1983.
001900*>**
002000*>    Date-Compiled.
002100*>**
002200*>    Security.         Copyright (C) 1983-2026 & later, Fin-Traq
002300*>                      Data Services.  For internal bureau use.
002400*>**
002500*>    Remarks.          ORCHESTRATE - turns a user's reclaimable
002600*>                      salary into a suggested transfer plan against
002700*>                      the user's active Smart Transfer Rules.
002800*>
002900*>                      INSIGHT - turns the same user's leakage
003000*>                      bucket rows into prioritised insight cards.
003100*>
003200*>                      Both legs print to the Alloc-Report via the
003300*>                      same control break on USER-ID.
003400*>
003500*>                      This program uses RW (Report Writer).
003600*>**
003700*>    Version.          See Prog-Name In Ws.
003800*>**
003900*>    Called Modules.   None.
004000*>**
004100*>    Functions Used:
004200*>                      None.
004300*>    Files used :
004400*>                      Salary-Profile-File.  Smart-Rule-File.
004500*>                      FT-Bucket-File.         Print-File.
004600*>
004700*>    Error messages used.
004800*> Program specific:
004900*>                      FT051 - FT055.
005000*>**
005100*> Changes:
005200*> 02/03/83 fjh - 1.0.0 Created - started coding from vacprint, the
005300*>                      employee-vacation RW report skeleton.
005400*> 11/06/89 fjh -     1 Request 0812 - standby plan (fund at or below
005500*>                      the floor) now still prints a section header,
005600*>                      so Ops do not mistake a quiet user for a
005700*>                      missing one.
005800*> 30/09/96 fjh -     2 Request 3120 - rules read in descending
005900*>                      priority order assumed pre-sorted on input;
006000*>                      no in-program sort, matching the way the old
006100*>                      vacation run trusted its pre-sorted employee
006200*>                      master.
006300*> 29/11/98 fjh -     3 Y2K REVIEW - no two-digit year fields in
006400*>                      this program.  Signed off.
006500*> 22/01/99 fjh -       Y2K sign-off filed with Bureau QA.
006600*> 19/08/07 rjd -     4 Request 6040 - insight card text table moved
006700*>                      to WORKING-STORAGE literals (Ftp-Ins-*) so
006800*>                      wording changes do not need a recompile of
006900*>                      every calling program, same habit ft010 uses
007000*>                      for its weight tables.
007100*> 03/02/11 rjd -       Migration to Open Cobol.
007200*> 09/02/26 fjh - 1.1.0 Re-purposed from vacprint for the Fin-Traq
007300*>                      ORCHESTRATE / INSIGHT batch step and the
007400*>                      Alloc-Report.
007500*>**
007600*>*************************************************************************
007700*>
007800*> Copyright Notice.
007900*> ****************
008000*>
008100*> These files and programs are part of the Fin-Traq Salary Leakage
008200*> and Allocation Batch Engine and are Copyright (c) Fin-Traq Data
008300*> Services, 1983-2026 and later.  For internal bureau use only.
008400*>
008500*>*************************************************************************
008600*>
008700 environment             division.
008800*>================================
008900*>
009000 configuration section.
009100 special-names.
009200     C01 is TOP-OF-FORM.
009300*>
009400 input-output            section.
009500 file-control.
009600     select  Salary-Profile-File
009700             assign       SALARYIN
009800             organization line sequential
009900             status       Salary-Status.
010000*>
010100     select  Smart-Rule-File
010200             assign       RULESIN
010300             organization line sequential
010400             status       Rule-Status.
010500*>
010600     select  FT-Bucket-File
010700             assign       FTBUCKET
010800             organization line sequential
010900             status       Bkt-Status.
011000*>
011100     select  Print-File
011200             assign       ALLOCRPT
011300             organization line sequential
011400             status       Prt-Status.
011500*>
011600 data                    division.
011700*>================================
011800*>
011900 file section.
012000*>
012100 fd  Salary-Profile-File.
012200 copy "wsftsal.cob".
012300*>
012400 fd  Smart-Rule-File.
012500 copy "wsftrule.cob".
012600*>
012700 fd  FT-Bucket-File.
012800 copy "wsftbkt.cob".
012900*>
013000 fd  Print-File
013100     reports are Alloc-Register-Report.
013200*>
013300 working-storage section.
013400*>-----------------------
013500 77  Prog-Name               pic x(15) value "FT050 (1.1.00)".
013600*>
013700 copy "wsftparm.cob".
013800 copy "wsftded.cob".
013900 copy "wsftplan.cob".
014000*>
014100 01  WS-Data.
014200     03  Salary-Status       pic xx.
014300     03  Rule-Status         pic xx.
014400     03  Bkt-Status          pic xx.
014500     03  Prt-Status          pic xx.
014600     03  WS-Eof-Salary       pic x      value "N".
014700     03  WS-Rule-Valid       pic x      value "N".
014800     03  WS-Rule-Eof         pic x      value "N".
014900     03  WS-Bkt-Valid        pic x      value "N".
015000     03  WS-Bkt-Eof          pic x      value "N".
015100     03  WS-Standby          pic x      value "N".
015200     03  WS-Users-Done       pic 9(6)   comp.
015300     03  I                   pic 9(2)   comp.
015400     03  J                   pic 9(2)   comp.
015500     03  filler              pic x(3).
015600*>
015700 01  WS-Rule-Buffer.
015800     03  WS-Ru-User-Id       pic 9(6).
015900     03  WS-Ru-Id             pic 9(4).
016000     03  WS-Ru-Priority       pic 9(2).
016100     03  WS-Ru-Name           pic x(30).
016200     03  WS-Ru-Type           pic x(15).
016300     03  WS-Ru-Target-Amt     pic 9(7)v99  comp-3.
016400     03  WS-Ru-Destination    pic x(30).
016500     03  WS-Ru-Active         pic x.
016600     03  filler               pic x(7).
016700*>
016800 01  WS-Bkt-Buffer.
016900     03  WS-Bk-User-Id        pic 9(6).
017000     03  WS-Bk-Category       pic x(40).
017100     03  WS-Bk-Class          pic x(20).
017200     03  WS-Bk-Baseline       pic 9(8)v99  comp-3.
017300     03  WS-Bk-Spend          pic 9(8)v99  comp-3.
017400     03  WS-Bk-Leak           pic 9(8)v99  comp-3.
017500     03  WS-Bk-Leak-Pct       pic 9(3)v99  comp-3.
017600     03  filler               pic x(6).
017610*>
017620*> flat byte view, used by bb070's classify dispatch when it is
017630*> quicker to test the whole bucket row than field by field.
017640*>
017650 01  WS-Bkt-Buffer-Disp redefines WS-Bkt-Buffer
017660                             pic x(93).
017700*>
017800 01  WS-Orc-Fields.
017900     03  WS-Fund-Remaining    pic 9(8)v99  comp-3.
018000     03  WS-Total-Suggested   pic 9(8)v99  comp-3.
018100     03  WS-Unallocated       pic 9(8)v99  comp-3.
018200*>
018300 01  WS-Orc-View redefines WS-Orc-Fields
018400                              pic x(24).
018500*>
018600 01  WS-Ins-Fields.
018700     03  WS-Leak-Sum          pic 9(9)v99  comp-3.
018800     03  WS-Pct-Over          pic 9(3)v99  comp-3.
018900     03  WS-Int-Pct-Over      pic 9(3)     comp.
019000     03  WS-Int-Pct-Disp      pic zz9.
019100*>
019200 01  WS-Ins-View redefines WS-Ins-Fields
019300                              pic x(16).
019400*>
019500*> Swap holding area for the card table insertion sort (bb095-098) -
019600*> same shape as one Pln-Card entry in wsftplan.cob.
019700*>
019800 01  WS-Card-Hold.
019900     03  Hld-Card-Sort        pic 9          comp.
020000     03  Hld-Card-Priority    pic x(10).
020100     03  Hld-Card-Title       pic x(20).
020200     03  Hld-Card-Text        pic x(100).
020300     03  filler               pic x(4).
020400*>
020500 01  WS-Print-Line.
020600     03  Prt-Line-Text        pic x(132).
020700     03  filler               pic x(4).
020800*>
020900 01  Error-Messages.
021000     03  FT051   pic x(40) value "FT051 Salary-Profile open error -      ".
021100     03  FT052   pic x(40) value "FT052 Smart-Rule file open error -     ".
021200     03  FT053   pic x(40) value "FT053 FT-Bucket file open error -      ".
021300     03  FT054   pic x(40) value "FT054 Output file open error -         ".
021400     03  FT055   pic x(40) value "FT055 Card table overflow - user       ".
021500     03  filler              pic x(10).
021600*>
021700 01  Error-Code              pic 999.
021800*>
021900 Report section.
022000*>**************
022100*>
022200 RD  Alloc-Register-Report
022300     control      WS-Ru-User-Id
022400     Page Limit   58
022500     Heading      1
022600     First Detail 5
022700     Last  Detail 54.
022800*>
022900 01  Alloc-Rpt-Head  Type Page Heading.
023000     03  line 1.
023100         05  col   1     pic x(15)  source Prog-Name.
023200         05  col  50     pic x(29)  value "Fin-Traq Allocation Register".
023300     03  line 3.
023400         05  col   1     pic x(7)   value "Rule-Id".
023500         05  col  12     pic x(18)  value "Rule Name".
023600         05  col  43     pic x(15)  value "Type".
023700         05  col  59     pic x(30)  value "Destination".
023800         05  col  91     pic x(6)   value "Amount".
023900*>
024000 01  Plan-Detail type is detail.
024100     03  line + 1.
024200         05  col   1     pic 9(4)       source Pln-Rule-Id (I).
024300         05  col  12     pic x(30)      source Pln-Rule-Name (I).
024400         05  col  43     pic x(15)      source Pln-Rule-Type (I).
024500         05  col  59     pic x(30)      source Pln-Destination (I).
024600         05  col  91     pic zzz,zz9.99 source Pln-Amount (I).
024700*>
024800 01  Standby-Detail type is detail.
024900     03  line + 1  col 1 pic x(70)  source Prt-Line-Text.
025000*>
025100 01  Plan-Foot type control footing WS-Ru-User-Id line + 2.
025200     03  col   1        pic x(18)      value "Available fund   :".
025300     03  col  20        pic zzz,zz9.99 source WS-Fund-Remaining.
025400     03  col  39        pic x(18)      value "Total suggested  :".
025500     03  col  58        pic zzz,zz9.99 source WS-Total-Suggested.
025600     03  col  77        pic x(20)      value "Remaining unallocat:".
025700     03  col  98        pic zzz,zz9.99 source WS-Unallocated.
025800*>
025900 01  Card-Detail type is detail.
026000     03  line + 1.
026100         05  col   1     pic x(10)      source Pln-Card-Priority (J).
026200         05  col  12     pic x(20)      source Pln-Card-Title (J).
026300         05  col  33     pic x(100)     source Pln-Card-Text (J).
026400*>
026500 procedure division.
026600*>===================
026700*>
026800 aa000-Main                  section.
026900*>**********************************
027000     perform  aa005-Open-Files thru aa005-Exit.
027100     if       Salary-Status not = "00"
027200              go to aa000-Exit.
027300*>
027400     move     "N" to WS-Eof-Salary WS-Rule-Valid WS-Rule-Eof
027500                      WS-Bkt-Valid WS-Bkt-Eof.
027600     move     zero to WS-Users-Done.
027700*>
027800     initiate Alloc-Register-Report.
027900*>
028000     perform  aa010-Process-One-User thru aa010-Exit
028100              until WS-Eof-Salary = "Y".
028200*>
028300     terminate Alloc-Register-Report.
028400*>
028500     close    Salary-Profile-File Smart-Rule-File FT-Bucket-File
028600               Print-File.
028700     display  "FT050 - users processed : " WS-Users-Done.
028800*>
028900 aa000-Exit.
029000     goback.
029100*>
029200 aa005-Open-Files.
029300     open     input  Salary-Profile-File.
029400     if       Salary-Status not = "00"
029500              display FT051 Salary-Status
029600              go to aa005-Exit.
029700     open     input  Smart-Rule-File.
029800     if       Rule-Status not = "00"
029900              display FT052 Rule-Status
030000              close Salary-Profile-File
030100              move "99" to Salary-Status
030200              go to aa005-Exit.
030300     open     input  FT-Bucket-File.
030400     if       Bkt-Status not = "00"
030500              display FT053 Bkt-Status
030600              close Salary-Profile-File Smart-Rule-File
030700              move "99" to Salary-Status
030800              go to aa005-Exit.
030900     open     output Print-File.
031000     if       Prt-Status not = "00"
031100              display FT054 Prt-Status
031200              close Salary-Profile-File Smart-Rule-File FT-Bucket-File
031300              move "99" to Salary-Status
031400     end-if.
031500 aa005-Exit.
031600     exit.
031700*>
031800 aa010-Process-One-User.
031900     read     Salary-Profile-File at end
032000              move "Y" to WS-Eof-Salary
032100              go to aa010-Exit.
032200     add      1 to WS-Users-Done.
032300*>
032400     move     Sal-User-Id to WS-Ru-User-Id.
032500     perform  bb010-Build-Alloc-Plan thru bb010-Exit.
032600     perform  bb050-Build-Insight-Cards thru bb050-Exit.
032700     perform  bb090-Print-One-User thru bb090-Exit.
032800*>
032900 aa010-Exit.
033000     exit.
033100*>
033200*> -----------------------------------------------------------------
033300*> ORCHESTRATE.  Reclaimable salary at or below the standby floor
033400*> gets an empty plan and a standby message; otherwise the user's
033500*> active rules are taken in descending priority (the file is pre-
033600*> sorted, same trust the old vacation run placed in a pre-sorted
033700*> employee master).
033800*> -----------------------------------------------------------------
033900*>
034000 bb010-Build-Alloc-Plan.
034100     move     zero to Pln-Line-Count WS-Total-Suggested.
034200     move     Sal-Projected-Reclaim-Sal to WS-Fund-Remaining.
034300     move     "N" to WS-Standby.
034400*>
034500     if       WS-Fund-Remaining not > Ftp-Orc-Standby-Floor
034600              move "Y" to WS-Standby
034700              go to bb010-Exit.
034800*>
034900     perform  bb020-Scan-One-Rule thru bb020-Exit
035000              until WS-Rule-Valid = "N"
035100                 or WS-Ru-User-Id not = Sal-User-Id
035200                 or WS-Fund-Remaining = zero.
035300*>
035400     move     WS-Fund-Remaining to WS-Unallocated.
035500 bb010-Exit.
035600     exit.
035700*>
035800 bb020-Scan-One-Rule.
035900     if       WS-Rule-Valid = "N"
036000              perform bb025-Read-Next-Rule thru bb025-Exit
036100              if      WS-Rule-Eof = "Y"
036200                      go to bb020-Exit
036300              end-if
036400     end-if.
036500*>
036600     if       WS-Ru-User-Id not = Sal-User-Id
036700              go to bb020-Exit.
036800*>
036900     if       WS-Ru-Active = "Y" and WS-Fund-Remaining > zero
037000              perform bb030-Add-One-Plan-Line thru bb030-Exit
037100     end-if.
037200*>
037300     move     "N" to WS-Rule-Valid.
037400 bb020-Exit.
037500     exit.
037600*>
037700 bb025-Read-Next-Rule.
037800     read     Smart-Rule-File at end
037900              move "Y" to WS-Rule-Eof
038000              go to bb025-Exit.
038100     move     Rule-User-Id     to WS-Ru-User-Id.
038200     move     Rule-Id           to WS-Ru-Id.
038300     move     Rule-Priority     to WS-Ru-Priority.
038400     move     Rule-Name         to WS-Ru-Name.
038500     move     Rule-Type         to WS-Ru-Type.
038600     move     Rule-Target-Amt   to WS-Ru-Target-Amt.
038700     move     Rule-Destination  to WS-Ru-Destination.
038800     move     Rule-Active-Flag  to WS-Ru-Active.
038900     move     "Y" to WS-Rule-Valid.
039000 bb025-Exit.
039100     exit.
039200*>
039300 bb030-Add-One-Plan-Line.
039400     if       WS-Ru-Target-Amt < WS-Fund-Remaining
039500              move WS-Ru-Target-Amt to Pln-Amount (Pln-Line-Count + 1)
039600     else
039700              move WS-Fund-Remaining to Pln-Amount (Pln-Line-Count + 1)
039800     end-if.
039900*>
040000     if       Pln-Amount (Pln-Line-Count + 1) > zero
040100              add 1 to Pln-Line-Count
040200              move WS-Ru-Id          to Pln-Rule-Id (Pln-Line-Count)
040300              move WS-Ru-Name        to Pln-Rule-Name (Pln-Line-Count)
040400              move WS-Ru-Type        to Pln-Rule-Type (Pln-Line-Count)
040500              move WS-Ru-Destination to Pln-Destination (Pln-Line-Count)
040600              subtract Pln-Amount (Pln-Line-Count) from WS-Fund-Remaining
040700              add      Pln-Amount (Pln-Line-Count) to WS-Total-Suggested
040800     end-if.
040900 bb030-Exit.
041000     exit.
041100*>
041200*> -----------------------------------------------------------------
041300*> INSIGHT.  Buckets of leak <= 100.00 are ignored outright; the
041400*> remaining ones are classified into cards by the three rules
041500*> below, then the run-total leak and card count decide whether a
041600*> TOP_ACTION or LOW card is also needed.
041700*> -----------------------------------------------------------------
041800*>
041900 bb050-Build-Insight-Cards.
042000     move     zero to Pln-Card-Count WS-Leak-Sum.
042100*>
042200     perform  bb060-Scan-One-Bucket thru bb060-Exit
042300              until WS-Bkt-Valid = "N"
042400                 or WS-Bk-User-Id not = Sal-User-Id.
042500*>
042600     if       WS-Leak-Sum not < Ftp-Ins-Top-Action-Floor
042700              perform bb080-Add-Top-Action-Card thru bb080-Exit.
042800*>
042900     if       Pln-Card-Count = zero
043000              perform bb085-Add-Low-Card thru bb085-Exit.
043100 bb050-Exit.
043200     exit.
043300*>
043400 bb060-Scan-One-Bucket.
043500     if       WS-Bkt-Valid = "N"
043600              perform bb065-Read-Next-Bucket thru bb065-Exit
043700              if      WS-Bkt-Eof = "Y"
043800                      go to bb060-Exit
043900              end-if
044000     end-if.
044100*>
044200     if       WS-Bk-User-Id not = Sal-User-Id
044300              go to bb060-Exit.
044400*>
044500     add      WS-Bk-Leak to WS-Leak-Sum.
044600*>
044700     if       WS-Bk-Leak > Ftp-Ins-Ignore-Floor
044800              perform bb070-Classify-One-Bucket thru bb070-Exit
044900     end-if.
045000*>
045100     move     "N" to WS-Bkt-Valid.
045200 bb060-Exit.
045300     exit.
045400*>
045500 bb065-Read-Next-Bucket.
045600     read     FT-Bucket-File at end
045700              move "Y" to WS-Bkt-Eof
045800              go to bb065-Exit.
045900     move     Bkt-User-Id     to WS-Bk-User-Id.
046000     move     Bkt-Category    to WS-Bk-Category.
046100     move     Bkt-Sds-Class   to WS-Bk-Class.
046200     move     Bkt-Baseline    to WS-Bk-Baseline.
046300     move     Bkt-Spend       to WS-Bk-Spend.
046400     move     Bkt-Leak-Amount to WS-Bk-Leak.
046500     move     Bkt-Leak-Pct    to WS-Bk-Leak-Pct.
046600     move     "Y" to WS-Bkt-Valid.
046700 bb065-Exit.
046800     exit.
046900*>
047000 bb070-Classify-One-Bucket.
047100     if       WS-Bk-Category = Dcl-Ins-High-Name (1)
047200       or     WS-Bk-Category = Dcl-Ins-High-Name (2)
047300              perform bb072-Add-High-Card thru bb072-Exit
047400     else if  WS-Bk-Class = Dcl-Var-Ess-Class and WS-Bk-Baseline > 0
047500              compute WS-Pct-Over rounded =
047600                         WS-Bk-Leak / WS-Bk-Baseline
047700              if      WS-Pct-Over not < Ftp-Ins-Dmb-Breach-Pcent
047800                      perform bb074-Add-Medium-Card thru bb074-Exit
047900              end-if
048000     else if  WS-Bk-Category = Dcl-Tax-Row-Name
048100              perform bb076-Add-Critical-Card thru bb076-Exit
048200     end-if.
048300 bb070-Exit.
048400     exit.
048500*>
048600 bb072-Add-High-Card.
048700     if       Pln-Card-Count < 20
048800              add 1 to Pln-Card-Count
048900              move 2                          to Pln-Card-Sort (Pln-Card-Count)
049000              move "HIGH"                     to Pln-Card-Priority (Pln-Card-Count)
049100              move "Leak Alert"                to Pln-Card-Title (Pln-Card-Count)
049200              move "Discretionary spend leak - redirect this toward a savings goal."
049300                                                to Pln-Card-Text (Pln-Card-Count)
049400     else
049500              display FT055 Sal-User-Id
049600     end-if.
049700 bb072-Exit.
049800     exit.
049900*>
050000 bb074-Add-Medium-Card.
050100     compute  WS-Int-Pct-Over = WS-Pct-Over * 100.
050200     move     WS-Int-Pct-Over to WS-Int-Pct-Disp.
050300     if       Pln-Card-Count < 20
050400              add 1 to Pln-Card-Count
050500              move 3                          to Pln-Card-Sort (Pln-Card-Count)
050600              move "MEDIUM"                   to Pln-Card-Priority (Pln-Card-Count)
050700              move "DMB Breach"                to Pln-Card-Title (Pln-Card-Count)
050800              string "Category spend is " delimited by size
050900                     WS-Int-Pct-Disp          delimited by size
051000                     "% over its baseline."   delimited by size
051100                     into Pln-Card-Text (Pln-Card-Count)
051200     else
051300              display FT055 Sal-User-Id
051400     end-if.
051500 bb074-Exit.
051600     exit.
051700*>
051800 bb076-Add-Critical-Card.
051900     if       Pln-Card-Count < 20
052000              add 1 to Pln-Card-Count
052100              move 1                          to Pln-Card-Sort (Pln-Card-Count)
052200              move "CRITICAL"                 to Pln-Card-Priority (Pln-Card-Count)
052300              move "Tax Headroom"              to Pln-Card-Title (Pln-Card-Count)
052400              move "Unused tax-saving headroom remains this fiscal year."
052500                                                to Pln-Card-Text (Pln-Card-Count)
052600     else
052700              display FT055 Sal-User-Id
052800     end-if.
052900 bb076-Exit.
053000     exit.
053100*>
053200 bb080-Add-Top-Action-Card.
053300     if       Pln-Card-Count < 20
053400              add 1 to Pln-Card-Count
053500              move 0                          to Pln-Card-Sort (Pln-Card-Count)
053600              move "TOP_ACTION"                to Pln-Card-Priority (Pln-Card-Count)
053700              move "Leakage Summary"           to Pln-Card-Title (Pln-Card-Count)
053800              move "Total leakage this period has crossed the action floor."
053900                                                to Pln-Card-Text (Pln-Card-Count)
054000     else
054100              display FT055 Sal-User-Id
054200     end-if.
054300 bb080-Exit.
054400     exit.
054500*>
054600 bb085-Add-Low-Card.
054700     add      1 to Pln-Card-Count.
054800     move     4                          to Pln-Card-Sort (Pln-Card-Count).
054900     move     "LOW"                      to Pln-Card-Priority (Pln-Card-Count).
055000     move     "In Flow"                  to Pln-Card-Title (Pln-Card-Count).
055100     move     "No material leakage found this period."
055200                                          to Pln-Card-Text (Pln-Card-Count).
055300 bb085-Exit.
055400     exit.
055500*>
055600*> -----------------------------------------------------------------
055700*> Printing.  Plan lines first, then the footing, then the insight
055800*> cards sorted TOP_ACTION/CRITICAL/HIGH/MEDIUM/LOW - the cards are
055900*> few enough per user that a straight insertion pass is simpler
056000*> and cheaper than a SORT verb for this step.
056100*> -----------------------------------------------------------------
056200*>
056300 bb090-Print-One-User.
056400     if       WS-Standby = "Y"
056500              move "-- Reclaimable fund at or below standby floor - no plan this period --"
056600                                          to Prt-Line-Text
056700              generate Standby-Detail
056800     else
056900              perform bb092-Print-One-Plan-Line thru bb092-Exit
057000                       varying I from 1 by 1 until I > Pln-Line-Count
057100              generate Plan-Foot
057200     end-if.
057300*>
057400     perform  bb095-Sort-Cards thru bb095-Exit.
057500     perform  bb097-Print-One-Card thru bb097-Exit
057600              varying J from 1 by 1 until J > Pln-Card-Count.
057700 bb090-Exit.
057800     exit.
057900*>
058000 bb092-Print-One-Plan-Line.
058100     generate Plan-Detail.
058200 bb092-Exit.
058300     exit.
058400*>
058500*> Straight insertion sort on Pln-Card-Sort, ascending (TOP_ACTION 0
058600*> first through LOW 4 last).  Card tables never exceed 20 entries a
058700*> user, so there is no call for a SORT verb here.
058800*>
058900 bb095-Sort-Cards.
059000     perform  bb096-Bubble-One-Pass thru bb096-Exit
059100              varying I from 1 by 1 until I > Pln-Card-Count.
059200 bb095-Exit.
059300     exit.
059400*>
059500 bb096-Bubble-One-Pass.
059600     perform  bb098-Compare-Swap thru bb098-Exit
059700              varying J from 1 by 1 until J > Pln-Card-Count - I.
059800 bb096-Exit.
059900     exit.
060000*>
060100 bb098-Compare-Swap.
060200     if       Pln-Card-Sort (J) > Pln-Card-Sort (J + 1)
060300              move Pln-Card-Sort (J)      to Hld-Card-Sort
060400              move Pln-Card-Priority (J)  to Hld-Card-Priority
060500              move Pln-Card-Title (J)     to Hld-Card-Title
060600              move Pln-Card-Text (J)      to Hld-Card-Text
060700              move Pln-Card-Sort (J + 1)     to Pln-Card-Sort (J)
060800              move Pln-Card-Priority (J + 1) to Pln-Card-Priority (J)
060900              move Pln-Card-Title (J + 1)    to Pln-Card-Title (J)
061000              move Pln-Card-Text (J + 1)     to Pln-Card-Text (J)
061100              move Hld-Card-Sort          to Pln-Card-Sort (J + 1)
061200              move Hld-Card-Priority      to Pln-Card-Priority (J + 1)
061300              move Hld-Card-Title         to Pln-Card-Title (J + 1)
061400              move Hld-Card-Text          to Pln-Card-Text (J + 1)
061500     end-if.
061600 bb098-Exit.
061700     exit.
061800*>
061900 bb097-Print-One-Card.
062000     generate Card-Detail.
062100 bb097-Exit.
062200     exit.
