000100*>****************************************************************
000200*>   Salary Allocation / Coarse Transaction Leak Assessment     *
000300*>   Discretionary float + savings target per profile, plus a   *
000400*>   coarse per-transaction leak-potential scan                 *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 identification          division.
000900*>================================
001000*>
001100      program-id.       ft030.
001200*>**
001300*>    Author.           F J Hollis, 1982.
001400*>                      For Fin-Traq Data Services.
001500*>**
001600*>    Installation.     Fin-Traq Data Services, Leakage Bureau.
001700*>**
001800*>    Date-Written.     08/11/1982.
001900*>**
002000*>    Date-Compiled.
002100*>**
002200*>    Security.         Copyright (C) 1982-2026 & later, Fin-Traq
002300*>                      Data Services.  For internal bureau use.
002400*>**
002500*>    Remarks.          SALARY-ALLOC - discretionary float and
002600*>                      savings target per salary allocation
002700*>                      profile, carried forward from the fixed-
002800*>                      commitment pass (ft020).
002900*>
003000*>                      TXN-ASSESS - a coarse, informational-only
003100*>                      per-transaction leak-potential scan; see
003200*>                      bb020's banner.  The persisted leakage
003300*>                      buckets come from ft040's own category
003400*>                      threshold test, not from this total.
003500*>**
003600*>    Version.          See Prog-Name In Ws.
003700*>**
003800*>    Called Modules.   None.
003900*>**
004000*>    Functions Used:
004100*>                      None.  "Contains Discretionary" is tested
004200*>                      with INSPECT ... TALLYING, not an
004300*>                      intrinsic FUNCTION.
004400*>    Files used :
004500*>                      Salary-Profile-File.  Transaction-File.
004600*>                      Salary-Out-File.
004700*>
004800*>    Error messages used.
004900*> Program specific:
005000*>                      FT031 - FT034.
005100*>**
005200*> Changes:
005300*> 08/11/82 fjh - 1.0.0 Created - started from the date-validation
005400*>                      sub-program skeleton (common-maps04), made
005500*>                      to stand alone as a batch main.
005600*> 19/02/89 fjh -     1 Request 0719 - negative float now flagged
005700*>                      but the record is still written, matching
005800*>                      the way the old payroll run handled a
005900*>                      negative net-pay warning.
006000*> 05/08/93 fjh -     2 Reclaimable salary confirmed reset to
006100*>                      zero here - ft040 is the only program that
006200*>                      is allowed to raise it above zero.
006300*> 27/11/98 fjh -     3 Y2K REVIEW - no two-digit year fields in
006400*>                      this program.  Signed off.
006500*> 21/01/99 fjh -       Y2K sign-off filed with Bureau QA.
006600*> 14/06/03 rjd -     4 Request 4990 - coarse leak scan widened to
006700*>                      use INSPECT ... TALLYING FOR ALL rather than
006800*>                      a fixed-position compare, category text had
006900*>                      started arriving with a site prefix.
007000*> 12/10/10 rjd -       Migration to Open Cobol.
007100*> 22/01/26 fjh - 1.1.0 Re-purposed from common-maps04 for the Fin-
007200*>                      Traq SALARY-ALLOC / TXN-ASSESS batch step.
007300*>**
007400*>*************************************************************************
007500*>
007600*> Copyright Notice.
007700*> ****************
007800*>
007900*> These files and programs are part of the Fin-Traq Salary Leakage
008000*> and Allocation Batch Engine and are Copyright (c) Fin-Traq Data
008100*> Services, 1982-2026 and later.  For internal bureau use only.
008200*>
008300*>*************************************************************************
008400*>
008500 environment             division.
008600*>================================
008700*>
008800 configuration section.
008900 special-names.
009000     C01 is TOP-OF-FORM.
009100*>
009200 input-output            section.
009300 file-control.
009400     select  Salary-Profile-File
009500             assign       SALARYIN
009600             organization line sequential
009700             status       Salary-Status.
009800*>
009900     select  Transaction-File
010000             assign       TRANSIN
010100             organization line sequential
010200             status       Txn-Status.
010300*>
010400     select  Salary-Out-File
010500             assign       SALARYOUT
010600             organization line sequential
010700             status       Out-Status.
010800*>
010900 data                    division.
011000*>================================
011100*>
011200 file section.
011300*>
011400 fd  Salary-Profile-File.
011500 copy "wsftsal.cob".
011600*>
011700 fd  Transaction-File.
011800 copy "wsfttxn.cob".
011900*>
012000 fd  Salary-Out-File.
012100 01  FT-Salary-Out-Record        pic x(110).
012200*>
012300 working-storage section.
012400*>-----------------------
012500 77  Prog-Name               pic x(15) value "FT030 (1.1.00)".
012600*>
012700 copy "wsftparm.cob".
012800*>
012900 01  WS-Data.
013000     03  Salary-Status       pic xx.
013100     03  Txn-Status          pic xx.
013200     03  Out-Status          pic xx.
013300     03  WS-Eof-Salary       pic x      value "N".
013400     03  WS-Txn-Valid        pic x      value "N".
013500     03  WS-Txn-Eof          pic x      value "N".
013600     03  WS-Users-Done       pic 9(6)   comp.
013700     03  WS-Rejects          pic 9(6)   comp.
013800     03  filler              pic x(4).
013900*>
014000 01  WS-Txn-Buffer.
014100     03  WS-Buf-User-Id      pic 9(6).
014200     03  WS-Buf-Date         pic 9(8).
014210     03  WS-Buf-Date-R  redefines WS-Buf-Date.
014220         05  WS-Buf-Date-Y   pic 9(4).
014230         05  WS-Buf-Date-M   pic 99.
014240         05  WS-Buf-Date-D   pic 99.
014300     03  WS-Buf-Amount       pic 9(7)v99  comp-3.
014400     03  WS-Buf-Category     pic x(40).
014500*>
014600 01  WS-Calc-Fields.
014700     03  WS-Income-After-Fixed  pic s9(8)v99  comp-3.
014800     03  WS-Target-Savings      pic s9(8)v99  comp-3.
014900     03  WS-Disc-Float           pic s9(8)v99  comp-3.
015000*>
015100 01  WS-Calc-Disp redefines WS-Calc-Fields
015200                              pic x(18).
015300*>
015400 01  WS-Txn-Assess-Fields.
015500     03  WS-Disc-Count        pic 9(4)     comp.
015600     03  WS-Leak-Potential     pic 9(7)v99  comp-3.
015700     03  WS-User-Coarse-Leak   pic 9(8)v99  comp-3.
015800     03  WS-Run-Coarse-Leak    pic 9(9)v99  comp-3.
015900     03  filler                pic x(4).
016000*>
016100 01  WS-Run-Coarse-View redefines WS-Txn-Assess-Fields
016200                              pic x(26).
016300*>
016400 01  Error-Messages.
016500     03  FT031   pic x(40) value "FT031 Salary-Profile open error -      ".
016600     03  FT032   pic x(40) value "FT032 Transaction file open error -     ".
016700     03  FT033   pic x(40) value "FT033 Salary-Out open error -          ".
016800     03  FT034   pic x(40) value "FT034 Discretionary float negative -   ".
016900     03  filler              pic x(10).
017000*>
017100 01  Error-Code              pic 999.
017200*>
017300 procedure division.
017400*>===================
017500*>
017600 aa000-Main                  section.
017700*>**********************************
017800     open     input  Salary-Profile-File.
017900     if       Salary-Status not = "00"
018000              display  FT031 Salary-Status
018100              go to    aa000-Exit.
018200     open     input  Transaction-File.
018300     if       Txn-Status not = "00"
018400              display  FT032 Txn-Status
018500              close    Salary-Profile-File
018600              go to    aa000-Exit.
018700     open     output Salary-Out-File.
018800     if       Out-Status not = "00"
018900              display  FT033 Out-Status
019000              close    Salary-Profile-File
019100                       Transaction-File
019200              go to    aa000-Exit.
019300*>
019400     move     "N" to WS-Eof-Salary WS-Txn-Valid WS-Txn-Eof.
019500     move     zero to WS-Users-Done WS-Rejects WS-Run-Coarse-Leak.
019600*>
019700     perform  aa010-Process-One-User thru aa010-Exit
019800              until WS-Eof-Salary = "Y".
019900*>
020000     close    Salary-Profile-File.
020100     close    Transaction-File.
020200     close    Salary-Out-File.
020300     display  "FT030 - users allocated : " WS-Users-Done.
020400     display  "FT030 - floats rejected  : " WS-Rejects.
020500     display  "FT030 - coarse leak total: " WS-Run-Coarse-Leak.
020600*>
020700 aa000-Exit.
020800     goback.
020900*>
021000 aa010-Process-One-User.
021100     read     Salary-Profile-File at end
021200              move "Y" to WS-Eof-Salary
021300              go to aa010-Exit.
021400     add      1 to WS-Users-Done.
021500*>
021600     perform  bb010-Calc-Salary-Alloc thru bb010-Exit.
021700     perform  bb020-Assess-Txn-Leak thru bb020-Exit.
021800*>
021900     move     WS-Disc-Float to Sal-Projected-Disc-Float.
022000     move     zero to Sal-Projected-Reclaim-Sal.
022100     move     FT-Salary-Profile-Record to FT-Salary-Out-Record.
022200     write    FT-Salary-Out-Record.
022300*>
022400 aa010-Exit.
022500     exit.
022600*>
022700*> -----------------------------------------------------------------
022800*> SALARY-ALLOC.  income-after-fixed, target savings and the
022900*> discretionary float.  A negative float is flagged (FT034) but the
023000*> record is still written - the Bureau's old net-pay warning never
023100*> stopped the payroll run either, it just got logged for Admin to
023200*> chase the next working day.
023300*> -----------------------------------------------------------------
023400*>
023500 bb010-Calc-Salary-Alloc.
023600     compute  WS-Income-After-Fixed =
023700                 Sal-Net-Monthly-Income - Sal-Fixed-Commitment-Total.
023800     compute  WS-Target-Savings rounded =
023900                 Sal-Net-Monthly-Income * (Sal-Target-Savings-Rate / 100).
024000     compute  WS-Disc-Float rounded =
024100                 WS-Income-After-Fixed - WS-Target-Savings.
024200*>
024300     if       WS-Disc-Float < 0
024400              add 1 to WS-Rejects
024500              display FT034 Sal-User-Id
024600     end-if.
024700 bb010-Exit.
024800     exit.
024900*>
025000*> -----------------------------------------------------------------
025100*> TXN-ASSESS.  Coarse, informational-only leak-potential scan over
025200*> this user's transactions - any category text containing the word
025300*> "Discretionary" with an amount over 200.00 counts in full.  This
025400*> total is for the run log only; ft040's own per-category threshold
025500*> test is what actually fills the persisted leakage buckets.
025600*> -----------------------------------------------------------------
025700*>
025800 bb020-Assess-Txn-Leak.
025900     move     zero to WS-User-Coarse-Leak.
026000*>
026100     perform  bb025-Scan-One-Txn thru bb025-Exit
026200              until WS-Txn-Valid = "N"
026300                 or WS-Buf-User-Id not = Sal-User-Id.
026400*>
026500     add      WS-User-Coarse-Leak to WS-Run-Coarse-Leak.
026600 bb020-Exit.
026700     exit.
026800*>
026900 bb025-Scan-One-Txn.
027000     if       WS-Txn-Valid = "N"
027100              perform bb027-Read-Next-Txn thru bb027-Exit
027200              if      WS-Txn-Eof = "Y"
027300                      go to bb025-Exit
027400              end-if
027500     end-if.
027600*>
027700     if       WS-Buf-User-Id not = Sal-User-Id
027800              go to bb025-Exit.
027900*>
028000     move     zero to WS-Disc-Count.
028100     inspect  WS-Buf-Category tallying WS-Disc-Count
028200              for all "Discretionary".
028300*>
028400     if       WS-Disc-Count > 0
028500       and    WS-Buf-Amount > 200.00
028600              move    WS-Buf-Amount to WS-Leak-Potential
028700              add     WS-Leak-Potential to WS-User-Coarse-Leak
028800     else
028900              move    zero to WS-Leak-Potential
029000     end-if.
029100*>
029200     move     "N" to WS-Txn-Valid.
029300 bb025-Exit.
029400     exit.
029500*>
029600 bb027-Read-Next-Txn.
029700     read     Transaction-File at end
029800              move "Y" to WS-Txn-Eof
029900              go to bb027-Exit.
030000     move     Txn-User-Id to WS-Buf-User-Id.
030100     move     Txn-Date    to WS-Buf-Date.
030200     move     Txn-Amount  to WS-Buf-Amount.
030300     move     Txn-Category to WS-Buf-Category.
030400     move     "Y" to WS-Txn-Valid.
030500 bb027-Exit.
030600     exit.
