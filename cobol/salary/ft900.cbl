000100*>****************************************************************
000200*>                                                                *
000300*>         Fiscal Year Start / Months-Passed Routine               *
000400*>                           Tax Headroom                          *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>===============================
000900*>
001000*>**
001100      program-id.         ft900.
001200*>**
001300*>    author.             F J Hollis, 1982.
001400*>                        For Fin-Traq Data Services.
001500*>**
001600*>    installation.       Fin-Traq Data Services, Leakage Bureau.
001700*>**
001800*>    date-written.       02/11/1982.
001900*>**
002000*>    date-compiled.
002100*>**
002200*>    Security.           Copyright (C) 1982-2026 & later, Fin-Traq
002300*>                        Data Services.  For internal bureau use.
002400*>**
002500*>    remarks.            Derives the tax year fiscal-start date and
002600*>                        the count of fiscal months passed for the
002700*>                        TAX HEADROOM LEAK calculation used by
002800*>                        ft010 and ft040.
002900*>**
003000*>    version.            1.00 of 02/11/82  01:30.
003100*>****
003200*> Changes:
003300*> 02/11/82 fjh -        Written against the house Mod-11 routine
003400*>                       skeleton for single-block linkage progs.
003500*> 14/12/88 fjh -        Tidy of Fiscal-End edit, no logic change.
003600*> 09/06/91 fjh -        Leap-year note added to header, Addition-
003700*>                       Loop dropped (never was fiscal logic here).
003800*> 03/02/95 fjh -        Queried whether CCYY should be a windowed
003900*>                       YY - left as CCYY per Bureau standard.
004000*> 17/11/98 fjh -        Y2K REVIEW - confirmed CCYY already four
004100*>                       digit, no century-window logic present,
004200*>                       nothing to remediate.  Signed off.
004300*> 22/01/99 fjh -        Y2K sign-off filed with Bureau QA.
004400*> 30/08/02 rjd -        Request 4471 - run-month boundary of 4
004500*>                       re-confirmed against fiscal calendar.
004600*> 11/05/07 rjd -        Comment cleanup only.
004700*> 19/03/14 klm -        Request 8821 - check-in after compiler
004800*>                       upgrade, no source change required.
004900*> 24/10/16 klm -        Request 9310 - copybook now via wsft900.
005000*> 15/01/17 klm -        All programs upgraded to v3.02 for RDB.
005100*> 19/09/25 fjh - 3.3.00 Version update and builds reset.
005200*> 21/01/26 fjh - 1.0.01 Re-purposed from the Mod-11 check-digit
005300*>                       program shell for the Fin-Traq fiscal
005400*>                       year start / months-passed subroutine
005500*>                       called by ft010 (BENCHMARK date window,
005600*>                       not used) and ft040 (TAX HEADROOM LEAK).
005700*>
005800*>*************************************************************************
005900*>
006000*> Copyright Notice.
006100*> ****************
006200*>
006300*> These files and programs are part of the Fin-Traq Salary Leakage
006400*> and Allocation Batch Engine and are Copyright (c) Fin-Traq Data
006500*> Services, 1982-2026 and later.  For internal bureau use only.
006600*>
006700*>*************************************************************************
006800*>
006900 environment             division.
007000*>===============================
007100*>
007200 configuration section.
007300 special-names.
007400     C01 is TOP-OF-FORM.
007500*>
007600 input-output            section.
007700*>------------------------------
007800*>
007900 data                    division.
008000*>===============================
008100 working-storage section.
008200*>----------------------
008300*>
008400 77  Prog-Name               pic x(15) value "FT900 (1.0.01)".
008500*>
008600 01  WS-Data.
008700     03  WS-Run-Year         pic 9(4)  comp.
008800     03  WS-Run-Month        pic 99    comp.
008900     03  WS-Run-Day          pic 99    comp.
009000     03  filler              pic x(2).
009100*>
009200 01  WS-Run-Date9 redefines WS-Data    pic 9(8)   comp.
009300*>
009400 01  WS-Scratch.
009500     03  WS-Fiscal-Year       pic 9(4)  comp.
009600     03  WS-Temp              binary-long.
009700     03  WS-Remainder         binary-long.
009800     03  filler               pic x(4).
009900*>
010000 01  WS-Fiscal-Block.
010100     03  WS-Fiscal-Year-Out   pic 9(4).
010200     03  WS-Fiscal-Mon-Out    pic 99    value 04.
010300     03  WS-Fiscal-Day-Out    pic 99    value 01.
010400     03  filler               pic x(2).
010500*>
010600 01  WS-Fiscal-Date9 redefines WS-Fiscal-Block
010700                            pic 9(8).
010800*>
010900 01  WS-Fiscal-Disp redefines WS-Fiscal-Block
011000                            pic x(8).
011100*>
011200 01  Error-Messages.
011300     03  FT901           pic x(30) value "FT901 Invalid run date passed".
011400     03  filler          pic x(10).
011500*>
011600 01  Error-Code          pic 999.
011700*>
011800 linkage section.
011900*>--------------
012000*>
012100 copy  "wsft900.cob".
012200*>
012300 procedure division  using  Ft900-Ws.
012400*>===================================
012500*>
012600 aa000-Main.
012700     move     Ft900-Run-Date to WS-Run-Date9.
012800     if       WS-Run-Year not numeric
012900        or    WS-Run-Month not numeric
013000        or    WS-Run-Month < 01
013100        or    WS-Run-Month > 12
013200              move     zero to Ft900-Fiscal-Start
013300              move     zero to Ft900-Months-Passed
013400              display  FT901
013500              go to    aa000-Exit.
013600*>
013700*> Fiscal year starts 1 April; if the run month is in Jan-Mar the
013800*> fiscal year that is "current" started the PRIOR calendar year.
013900*>
014000     if       WS-Run-Month >= 04
014100              move     WS-Run-Year to WS-Fiscal-Year-Out
014200     else
014300              compute  WS-Fiscal-Year-Out = WS-Run-Year - 1
014400     end-if.
014500     move     WS-Fiscal-Date9  to  Ft900-Fiscal-Start.
014600*>
014700*> Months-Passed = ((run-month - 4) mod 12) + 1.  Done with
014800*> DIVIDE ... REMAINDER rather than an intrinsic FUNCTION MOD,
014900*> per house rule against FUNCTION usage outside date conversion.
015000*>
015100     compute  WS-Temp = WS-Run-Month - 4.
015200     if       WS-Temp < 0
015300              add      12 to WS-Temp
015400     end-if.
015500     divide   WS-Temp by 12 giving WS-Remainder
015600              remainder WS-Remainder.
015700     add      1 to WS-Remainder giving Ft900-Months-Passed.
015800*>
015900 aa000-Exit.
016000     goback.
