000100*>****************************************************************
000200*>   Fixed Commitment Projection - 4 Month Lookback             *
000300*>   Builds the monthly average of each user's five named       *
000400*>   fixed-commitment categories from transaction history       *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 identification          division.
000900*>================================
001000*>
001100      program-id.       ft020.
001200*>**
001300*>    Author.           F J Hollis, 1982.
001400*>                      For Fin-Traq Data Services.
001500*>**
001600*>    Installation.     Fin-Traq Data Services, Leakage Bureau.
001700*>**
001800*>    Date-Written.     19/10/1982.
001900*>**
002000*>    Date-Compiled.
002100*>**
002200*>    Security.         Copyright (C) 1982-2026 & later, Fin-Traq
002300*>                      Data Services.  For internal bureau use.
002400*>**
002500*>    Remarks.          Fixed Commitment Projection.
002600*>
002700*>                      120 day (4 x 30) lookback over Transactions
002800*>                      for the five fixed commitment categories,
002900*>                      monthly average written back to Salary-Out
003000*>                      as Sal-Fixed-Commitment-Total.
003100*>**
003200*>    Version.          See Prog-Name In Ws.
003300*>**
003400*>    Called Modules.   None.
003500*>**
003600*>    Functions Used:
003700*>                      None.  Day numbering done with the house
003800*>                      integer Julian-day formula (bb900), not
003900*>                      FUNCTION INTEGER-OF-DATE - see that para's
004000*>                      banner.
004100*>    Files used :
004200*>                      Salary-Profile-File.  Transaction-File.
004300*>                      Salary-Out-File.
004400*>
004500*>    Error messages used.
004600*> Program specific:
004700*>                      FT021 - FT023.
004800*>**
004900*> Changes:
005000*> 19/10/82 fjh - 1.0.0 Created - started from the build-cbasic
005100*>                      include-resolver skeleton (file in, file
005200*>                      out, perform-forever loop) with the basic-
005300*>                      source specific logic stripped out.
005400*> 07/04/88 fjh -     1 Request 0512 - fixed category list widened
005500*>                      from four to five names.
005600*> 12/11/92 fjh -     2 Lookback window confirmed as calendar days
005700*>                      not banking days after query from audit.
005800*> 21/06/96 fjh -     3 Table-full guard dropped - old transaction
005900*>                      table replaced by the single look-ahead
006000*>                      buffer record in bb010, which cannot fill.
006100*> 26/11/98 fjh -     4 Y2K REVIEW - day numbering formula is
006200*>                      algorithmic (proleptic Gregorian), already
006300*>                      century safe.  Signed off.
006400*> 14/01/99 fjh -       Y2K sign-off filed with Bureau QA.
006500*> 17/09/09 rjd -       Migration to Open Cobol.
006600*> 20/01/26 fjh - 1.1.0 Re-purposed from build-cbasic for the Fin-
006700*>                      Traq FIXED-COMMIT batch step.
006800*> 24/02/26 fjh -     5 bb015 was rounding each category's monthly
006900*>                      average before the grand-total sum, so the
007000*>                      total could be a cent or two off the single
007100*>                      round-the-total Finance agreed to at sign-
007200*>                      off.  Widened WS-Cat-Monthly/WS-Grand-Total
007300*>                      to carry the average at 4 dp and dropped the
007400*>                      per-category ROUNDED - rounding now happens
007500*>                      once, on Sal-Fixed-Commitment-Total.
007600*>**
007700*>*************************************************************************
007800*>
007900*> Copyright Notice.
008000*> ****************
008100*>
008200*> These files and programs are part of the Fin-Traq Salary Leakage
008300*> and Allocation Batch Engine and are Copyright (c) Fin-Traq Data
008400*> Services, 1982-2026 and later.  For internal bureau use only.
008500*>
008600*>*************************************************************************
008700*>
008800 environment             division.
008900*>================================
009000*>
009100 configuration section.
009200 special-names.
009300     C01 is TOP-OF-FORM.
009400*>
009500 input-output            section.
009600 file-control.
009700     select  Salary-Profile-File
009800             assign       SALARYIN
009900             organization line sequential
010000             status       Salary-Status.
010100*>
010200     select  Transaction-File
010300             assign       TRANSIN
010400             organization line sequential
010500             status       Txn-Status.
010600*>
010700     select  Salary-Out-File
010800             assign       SALARYOUT
010900             organization line sequential
011000             status       Out-Status.
011100*>
011200 data                    division.
011300*>================================
011400*>
011500 file section.
011600*>
011700 fd  Salary-Profile-File.
011800 copy "wsftsal.cob".
011900*>
012000 fd  Transaction-File.
012100 copy "wsfttxn.cob".
012200*>
012300 fd  Salary-Out-File.
012400 01  FT-Salary-Out-Record        pic x(110).
012500*>
012600 working-storage section.
012700*>-----------------------
012800 77  Prog-Name               pic x(15) value "FT020 (1.1.00)".
012900*>
013000 copy "wsftparm.cob".
013100*>
013200 01  WS-Data.
013300     03  Salary-Status       pic xx.
013400     03  Txn-Status          pic xx.
013500     03  Out-Status          pic xx.
013600     03  WS-Eof-Salary       pic x      value "N".
013700     03  WS-Txn-Valid        pic x      value "N".   *> look-ahead buffer full?
013800     03  WS-Txn-Eof          pic x      value "N".
013900     03  WS-Users-Done       pic 9(6)   comp.
014000     03  I                   pic 9(2)   comp.
014100     03  filler              pic x(4).
014200*>
014300 01  WS-Txn-Buffer.
014400     03  WS-Buf-User-Id      pic 9(6).
014500     03  WS-Buf-Date         pic 9(8).
014600     03  WS-Buf-Date-R  redefines WS-Buf-Date.
014700         05  WS-Buf-Date-Y   pic 9(4).
014800         05  WS-Buf-Date-M   pic 99.
014900         05  WS-Buf-Date-D   pic 99.
015000     03  WS-Buf-Amount       pic 9(7)v99  comp-3.
015100     03  WS-Buf-Category     pic x(40).
015200*>
015300 01  WS-Category-Totals.
015400     03  WS-Cat-Total        pic 9(8)v99   comp-3  occurs 5.
015500*>
015600*> carried at 4 dp, not the 2 dp the profile field needs, so the
015700*> per-category divide below has no rounding to do - the one and
015800*> only ROUNDED in this paragraph pair is the grand-total compute
015900*> in aa010 that feeds Sal-Fixed-Commitment-Total.
016000*>
016100     03  WS-Grand-Total      pic 9(8)v9999 comp-3.
016200     03  WS-Cat-Monthly      pic 9(8)v9999 comp-3  occurs 5.
016300*>
016400 01  WS-Cat-Totals-Disp redefines WS-Category-Totals
016500                              pic x(72).
016600*>
016700 01  WS-Period-Fields.
016800     03  WS-Period-Year      pic 9(4).
016900     03  WS-Period-Month     pic 99.
017000     03  WS-Period-Day       pic 99.
017100*>
017200 01  WS-Period-Date9 redefines WS-Period-Fields
017300                              pic 9(8).
017400*>
017500 01  WS-Julian-Ws.
017600     03  JC-Year              binary-long.
017700     03  JC-Month             binary-long.
017800     03  JC-Day               binary-long.
017900     03  JC-A                 binary-long.
018000     03  JC-Y                 binary-long.
018100     03  JC-M                 binary-long.
018200     03  JC-T1                binary-long.
018300     03  JC-T3                binary-long.
018400     03  JC-T4                binary-long.
018500     03  JC-T5                binary-long.
018600     03  JC-Result            binary-long.
018700     03  filler               pic x(4).
018800*>
018900 01  WS-Day-Numbers.
019000     03  WS-Period-Day-No     binary-long.
019100     03  WS-Cutoff-Day-Value  binary-long.
019200     03  WS-Txn-Day-No        binary-long.
019300     03  filler               pic x(4).
019400*>
019500 01  Error-Messages.
019600     03  FT021   pic x(40) value "FT021 Salary-Profile open error -      ".
019700     03  FT022   pic x(40) value "FT022 Transaction file open error -     ".
019800     03  FT023   pic x(40) value "FT023 Salary-Out open error -          ".
019900     03  filler              pic x(10).
020000*>
020100 01  Error-Code              pic 999.
020200*>
020300 procedure division.
020400*>===================
020500*>
020600 aa000-Main                  section.
020700*>**********************************
020800     open     input  Salary-Profile-File.
020900     if       Salary-Status not = "00"
021000              display  FT021 Salary-Status
021100              go to    aa000-Exit.
021200     open     input  Transaction-File.
021300     if       Txn-Status not = "00"
021400              display  FT022 Txn-Status
021500              close    Salary-Profile-File
021600              go to    aa000-Exit.
021700     open     output Salary-Out-File.
021800     if       Out-Status not = "00"
021900              display  FT023 Out-Status
022000              close    Salary-Profile-File
022100                       Transaction-File
022200              go to    aa000-Exit.
022300*>
022400     move     "N" to WS-Eof-Salary WS-Txn-Valid WS-Txn-Eof.
022500     move     zero to WS-Users-Done.
022600*>
022700     perform  aa010-Process-One-User thru aa010-Exit
022800              until WS-Eof-Salary = "Y".
022900*>
023000     close    Salary-Profile-File.
023100     close    Transaction-File.
023200     close    Salary-Out-File.
023300     display  "FT020 - users projected: " WS-Users-Done.
023400*>
023500 aa000-Exit.
023600     goback.
023700*>
023800 aa010-Process-One-User.
023900     read     Salary-Profile-File at end
024000              move "Y" to WS-Eof-Salary
024100              go to aa010-Exit.
024200     add      1 to WS-Users-Done.
024300*>
024400     move     zero to WS-Cat-Total (1) WS-Cat-Total (2) WS-Cat-Total (3)
024500                       WS-Cat-Total (4) WS-Cat-Total (5).
024600*>
024700*> Day-number of the reporting period, and the 120-day-earlier
024800*> cutoff - both via the house Julian-day routine, bb900.
024900*>
025000     move     Sal-Reporting-Period (1:4) to WS-Period-Year.
025100     move     Sal-Reporting-Period (5:2) to WS-Period-Month.
025200     move     Sal-Reporting-Period (7:2) to WS-Period-Day.
025300     move     WS-Period-Year to JC-Year.
025400     move     WS-Period-Month to JC-Month.
025500     move     WS-Period-Day to JC-Day.
025600     perform  bb900-Calc-Day-Number thru bb900-Exit.
025700     move     JC-Result to WS-Period-Day-No.
025800     compute  WS-Cutoff-Day-Value = WS-Period-Day-No - Ftp-Fcm-Lookback-Days.
025900*>
026000     perform  bb010-Scan-Txns-For-User thru bb010-Exit
026100              until WS-Txn-Valid = "N"
026200                 or WS-Buf-User-Id not = Sal-User-Id.
026300*>
026400     perform  bb015-Project-One-Category thru bb015-Exit
026500              varying I from 1 by 1 until I > 5.
026600*>
026700     move     zero to WS-Grand-Total.
026800     perform  bb016-Sum-One-Monthly thru bb016-Exit
026900              varying I from 1 by 1 until I > 5.
027000*>
027100     compute  Sal-Fixed-Commitment-Total rounded = WS-Grand-Total.
027200     move     FT-Salary-Profile-Record to FT-Salary-Out-Record.
027300     write    FT-Salary-Out-Record.
027400*>
027500 aa010-Exit.
027600     exit.
027700*>
027800 bb010-Scan-Txns-For-User.
027900*>
028000*> Pulls the look-ahead buffer forward (or primes it, first call of
028100*> the run) and folds the transaction into the right fixed category
028200*> bucket when its category matches the house list and its day
028300*> number falls in [cutoff, period].  The buffer is the whole run's,
028400*> not reset per user - the Transaction-File is sorted by User-Id
028500*> so a record belonging to the next user is simply left sitting in
028600*> the buffer for that user's turn.
028700*>
028800     if       WS-Txn-Valid = "N"
028900              perform bb012-Read-Next-Txn thru bb012-Exit
029000              if      WS-Txn-Eof = "Y"
029100                      go to bb010-Exit
029200              end-if
029300     end-if.
029400*>
029500     if       WS-Buf-User-Id not = Sal-User-Id
029600              go to bb010-Exit.
029700*>
029800     move     WS-Buf-Date-Y to JC-Year.
029900     move     WS-Buf-Date-M to JC-Month.
030000     move     WS-Buf-Date-D to JC-Day.
030100     perform  bb900-Calc-Day-Number thru bb900-Exit.
030200     move     JC-Result to WS-Txn-Day-No.
030300*>
030400     if       WS-Txn-Day-No not < WS-Cutoff-Day-Value
030500       and    WS-Txn-Day-No not > WS-Period-Day-No
030600              perform bb020-Add-To-Category thru bb020-Exit
030700     end-if.
030800*>
030900     move     "N" to WS-Txn-Valid.
031000 bb010-Exit.
031100     exit.
031200*>
031300 bb012-Read-Next-Txn.
031400     read     Transaction-File at end
031500              move "Y" to WS-Txn-Eof
031600              go to bb012-Exit.
031700     move     Txn-User-Id to WS-Buf-User-Id.
031800     move     Txn-Date    to WS-Buf-Date.
031900     move     Txn-Amount  to WS-Buf-Amount.
032000     move     Txn-Category to WS-Buf-Category.
032100     move     "Y" to WS-Txn-Valid.
032200 bb012-Exit.
032300     exit.
032400*>
032500 bb020-Add-To-Category.
032600     perform  bb025-Match-One-Fixed-Cat thru bb025-Exit
032700              varying I from 1 by 1 until I > 5.
032800 bb020-Exit.
032900     exit.
033000*>
033100 bb025-Match-One-Fixed-Cat.
033200     if       WS-Buf-Category = Ftp-Fixed-Cat (I)
033300              add WS-Buf-Amount to WS-Cat-Total (I)
033400     end-if.
033500 bb025-Exit.
033600     exit.
033700*>
033800 bb015-Project-One-Category.
033900     compute  WS-Cat-Monthly (I) =
034000                    WS-Cat-Total (I) / Ftp-Fcm-Lookback-Months.
034100 bb015-Exit.
034200     exit.
034300*>
034400 bb016-Sum-One-Monthly.
034500     add      WS-Cat-Monthly (I) to WS-Grand-Total.
034600 bb016-Exit.
034700     exit.
034800*>
034900*> -----------------------------------------------------------------
035000*> House integer day-number formula (proleptic Gregorian, the
035100*> algorithm the Bureau has used since before compilers gave us
035200*> FUNCTION INTEGER-OF-DATE) - every division below is stored into
035300*> an integer field before use so it truncates exactly the way the
035400*> paper formula expects; letting it ride inside one big COMPUTE
035500*> would keep decimal places the formula depends on dropping.
035600*> -----------------------------------------------------------------
035700*>
035800 bb900-Calc-Day-Number.
035900     compute  JC-A = (14 - JC-Month) / 12.
036000     compute  JC-Y = JC-Year + 4800 - JC-A.
036100     compute  JC-M = JC-Month + (12 * JC-A) - 3.
036200     compute  JC-T1 = (153 * JC-M + 2) / 5.
036300     compute  JC-T3 = JC-Y / 4.
036400     compute  JC-T4 = JC-Y / 100.
036500     compute  JC-T5 = JC-Y / 400.
036600     compute  JC-Result = JC-Day + JC-T1 + (365 * JC-Y)
036700                        + JC-T3 - JC-T4 + JC-T5 - 32045.
036800 bb900-Exit.
036900     exit.
